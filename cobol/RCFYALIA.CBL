000100******************************************************************        
000200* NOTE :                                                                  
000300******************************************************************        
000400*                                                                         
000500* PRODOTTO : SMARTFRIDGE COOKABILITY ENGINE                               
000600*                                                                         
000700* FUNZIONE : RISOLUZIONE ALIAS INGREDIENTI                                
000800*                                                                         
000900* AUTORE   : ENGINEERING                                                  
001000*                                                                         
001100* PROGRAMMA: RCFYALIA, COBOL/SUBROUTINE                                   
001200*                                                                         
001300* PLAN     : RCFOPX01                                                     
001400*                                                                         
001500* INPUT    : TABELLA ALIAS (COPY RCFCALIA, CARICATA DAL CHIAMANTE)        
001600*                                                                         
001700* OUTPUT   : NOME CANONICO RISOLTO (RCFA-CANONICAL-NAME)                  
001800*                                                                         
001900******************************************************************        
002000 IDENTIFICATION DIVISION.                                                 
002100 PROGRAM-ID.    RCFYALIA.                                                 
002200 AUTHOR.        R. DE LUCA.                                               
002300 INSTALLATION.  ENGINEERING SPA - DIVISIONE APPLICATIVI BATCH.            
002400 DATE-WRITTEN.  06/14/1988.                                               
002500 DATE-COMPILED.                                                           
002600 SECURITY.      CONFIDENZIALE - USO INTERNO ENGINEERING SPA.              
002700******************************************************************        
002800*                       CHANGE LOG                                        
002900*----------------------------------------------------------------         
003000* DATA      AUTORE   RICH.     DESCRIZIONE                                
003100*----------------------------------------------------------------         
003200* 06/14/88  RDL      RCF-0001  PRIMA STESURA - RICERCA ALIAS              
003300*                              CANONICO PER LA GESTIONE FRIGO.            
003400* 09/02/88  RDL      RCF-0004  AGGIUNTA GESTIONE VALORE NULLO IN          
003500*                              INGRESSO (PASSA-THROUGH).                  
003600* 03/11/89  MPZ      RCF-0011  CORRETTA NORMALIZZAZIONE - IL TRIM         
003700*                              NON GESTIVA GLI SPAZI INTERNI              
003800*                              MULTIPLI TRA LE PAROLE.                    
003900* 07/22/90  MPZ      RCF-0019  TIE-BREAK SU CONFIDENZA A PARITA'          
004000*                              PRENDE IL PRIMO TROVATO IN TABELLA.        
004100* 05/03/91  GBN      RCF-0026  ALLINEATA LUNGHEZZA CAMPO NOME A           
004200*                              40 BYTE PER TUTTI I PROGRAMMI RCF.         
004300* 11/19/92  GBN      RCF-0033  AGGIUNTA RICERCA MATCH ESATTO SUL          
004400*                              NOME CANONICO PRIMA DI SCANDIRE            
004500*                              LA TABELLA ALIAS.                          
004600* 02/08/94  FTR      RCF-0041  REVISIONATA SEARCH - IL VECCHIO            
004700*                              CICLO NON SI FERMAVA AL PRIMO              
004800*                              MATCH A PARITA' DI CONFIDENZA.             
004900* 10/17/95  FTR      RCF-0048  NESSUNA MODIFICA FUNZIONALE - SOLO         
005000*                              RIGHE DI COMMENTO AGGIORNATE.              
005100* 04/25/97  CVR      RCF-0055  RESA INSENSIBILE A MAIUSCOLE E             
005200*                              MINUSCOLE LA NORMALIZZAZIONE.              
005300* 12/09/98  CVR      RCF-Y2K1  VERIFICA Y2K: NESSUN CAMPO DATA            
005400*                              A DUE CIFRE IN QUESTO PROGRAMMA.           
005500*                              NESSUNA MODIFICA RICHIESTA.                
005600* 06/30/99  CVR      RCF-0061  AGGIUNTO CONTROLLO RCFA-SW A '00'          
005700*                              PRIMA DI ESEGUIRE LA RICERCA.              
005800* 02/14/01  PLM      RCF-0067  ALLINEATA ALLA VERSIONE BATCH -            
005900*                              STESSA REGOLA DI TIE-BREAK USATA           
006000*                              DA RCFBT030.                               
006100* 08/19/02  DLS      RCF-0072  IL CASE-FOLD ERA APPLICATO SOLO IN         
006200*                              INGRESSO - LE RIGHE DELLA TABELLA          
006300*                              ALIAS CARICATE IN MAIUSCOLO/MISTO          
006400*                              NON VENIVANO PIU' TROVATE.  ORA LA         
006500*                              RIGA DI TABELLA E' RIPORTATA IN            
006600*                              MINUSCOLO PRIMA DEL CONFRONTO.             
006700* 08/26/02  DLS      RCF-0076  MATCH ESATTO SUL CANONICO: TORNAVA         
006800*                              LA CHIAVE NORMALIZZATA INVECE DEL          
006900*                              VALORE DI TABELLA, DISALLINEANDO           
007000*                              IL CASO DA QUELLO RESTITUITO DAL           
007100*                              RAMO ALIAS.  ORA TORNA ANCH'ESSO           
007200*                              RCFA-ALI-CANONICAL COSI' COM'E'.           
007300* 09/02/02  DLS      RCF-0078  RIVISTA LA RCF-0011 DELL'89: LA            
007400*                              COMPATTAZIONE DEGLI SPAZI INTERNI          
007500*                              MULTIPLI NON E' PIU' RICHIESTA DAL         
007600*                              REQUISITO CORRENTE DI NORMALIZZA-          
007700*                              ZIONE (SOLO TRIM + MINUSCOLO) E            
007800*                              POTEVA FAR COMBACIARE NOMI CHE             
007900*                              DOVEVANO RESTARE DISTINTI.  ORA            
008000*                              C00120 SI LIMITA A TAGLIARE GLI            
008100*                              SPAZI DI TESTA, SENZA TOCCARE GLI          
008200*                              SPAZI INTERNI.                             
008300******************************************************************        
008400 ENVIRONMENT DIVISION.                                                    
008500 CONFIGURATION SECTION.                                                   
008600 SOURCE-COMPUTER.  IBM-3090.                                              
008700 OBJECT-COMPUTER.  IBM-3090.                                              
008800 SPECIAL-NAMES.                                                           
008900     C01 IS TOP-OF-FORM                                                   
009000     CLASS ALFA-MAIUSC   IS 'A' THRU 'Z'                                  
009100     CLASS ALFA-MINUSC   IS 'a' THRU 'z'                                  
009200     UPSI-0 ON STATUS IS RCF-DEBUG-ON                                     
009300            OFF STATUS IS RCF-DEBUG-OFF.                                  
009400*-----------------------------------------------------------------        
009500 INPUT-OUTPUT SECTION.                                                    
009600 FILE-CONTROL.                                                            
009700*-----------------------------------------------------------------        
009800 DATA DIVISION.                                                           
009900 WORKING-STORAGE SECTION.                                                 
010000*                                  - CONTATORI E SWITCH DI LAVORO         
010100 01  WK-COSTANTI-E-SWITCH.                                                
010200     05 WK-RCFYALIA                PIC X(08) VALUE 'RCFYALIA'.            
010300     05 WS-TROVATO-SW              PIC X(01) VALUE 'N'.                   
010400         88 WS-TROVATO                     VALUE 'Y'.                     
010500     05 FILLER                     PIC X(05).                             
010600*                                  - INDICI DI SCANSIONE TABELLA          
010700 01  WS-INDICI.                                                           
010800     05 WS-ALI-IX                  PIC S9(05) COMP.                       
010900     05 WS-BEST-IX                 PIC S9(05) COMP.                       
011000     05 WS-ESATTO-IX               PIC S9(05) COMP.                       
011100     05 WS-BEST-CONFIDENCE         PIC S9(01)V9(02) COMP-3.               
011200     05 FILLER                     PIC X(04).                             
011300*                                  - AREA DI NORMALIZZAZIONE NOME         
011400 01  WS-NORM-AREA.                                                        
011500     05 WS-NORM-INPUT              PIC X(40).                             
011600*                                  - VISTA SPEZZATA IN DUE META'          
011700*                                    DA 20, USATA SOLO DALLA              
011800*                                    DISPLAY DI DEBUG UPSI-0 -            
011900*                                    IL CAMPO INTERO NON CI STA           
012000*                                    SU UNA RIGA TERMINALE 80 COL         
012100     05 WS-NORM-INPUT-R REDEFINES WS-NORM-INPUT.                          
012200         10 WS-NORM-INPUT-1        PIC X(20).                             
012300         10 WS-NORM-INPUT-2        PIC X(20).                             
012400     05 WS-NORM-RISULTATO          PIC X(40).                             
012500     05 WS-NORM-LEN                PIC S9(03) COMP.                       
012600     05 WS-NORM-IX                 PIC S9(03) COMP.                       
012700     05 WS-NORM-OUT-IX             PIC S9(03) COMP.                       
012800     05 WS-NORM-CARATTERE          PIC X(01).                             
012900     05 FILLER                     PIC X(03).                             
013000*                                  - TAVOLA DI CONVERSIONE                
013100*                                    MAIUSC/MINUSC (STILE ACZ019)         
013200 01  TAB-MAIUSCOLE.                                                       
013300     05 FILLER                     PIC X(26) VALUE                        
013400        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                     
013500 01  TAB-MAIUSCOLE-R REDEFINES TAB-MAIUSCOLE.                             
013600     05 TAB-MAIUSC-CAR             PIC X(01) OCCURS 26 TIMES.             
013700 01  TAB-MINUSCOLE.                                                       
013800     05 FILLER                     PIC X(26) VALUE                        
013900        'abcdefghijklmnopqrstuvwxyz'.                                     
014000 01  TAB-MINUSCOLE-R REDEFINES TAB-MINUSCOLE.                             
014100     05 TAB-MINUSC-CAR             PIC X(01) OCCURS 26 TIMES.             
014200 77  WS-POS-LETTERA                PIC S9(03) COMP.                       
014300*                                  - AREA CASE-FOLD RIGA TABELLA          
014400*                                    (RCF-0072)                           
014500 01  WS-TAB-NORM-AREA.                                                    
014600     05 WS-TAB-VALORE               PIC X(40).                            
014700     05 WS-TAB-IX                   PIC S9(03) COMP.                      
014800     05 WS-TAB-CARATTERE            PIC X(01).                            
014900     05 FILLER                      PIC X(02).                            
015000*-----------------------------------------------------------------        
015100 LINKAGE SECTION.                                                         
015200*                                  - AREA GENERALIZZATA RICHIESTA         
015300     COPY RCFCALIA.                                                       
015400*-----------------------------------------------------------------        
015500 PROCEDURE DIVISION USING RCFA-AREA.                                      
015600*-----------------------------------------------------------------        
015700*                                                                         
015800*-----------------------------------------------------------------        
015900 C00000-MAINLINE.                                                         
016000     MOVE SPACES                   TO RCFA-CANONICAL-NAME.                
016100     MOVE 'OK'                     TO RCFA-SW.                            
016200     IF RCFA-INPUT-NAME = SPACES OR LOW-VALUES                            
016300        MOVE SPACES                TO RCFA-CANONICAL-NAME                 
016400     ELSE                                                                 
016500        PERFORM C00100-NORMALIZZA                                         
016600        PERFORM C00200-CERCA-CANONICO                                     
016700     END-IF.                                                              
016800     GOBACK.                                                              
016900*-----------------------------------------------------------------        
017000* NORMALIZZA IL NOME IN INGRESSO - TAGLIA GLI SPAZI ESTERNI E             
017100* PORTA TUTTO IN MINUSCOLO, CARATTERE PER CARATTERE, COME FA LA           
017200* ROUTINE DI SERVIZIO ORIGINALE.                                          
017300*-----------------------------------------------------------------        
017400 C00100-NORMALIZZA.                                                       
017500     MOVE RCFA-INPUT-NAME          TO WS-NORM-INPUT.                      
017600     IF RCF-DEBUG-ON                                                      
017700        DISPLAY 'RCFYALIA - INGRESSO 1/2: ' WS-NORM-INPUT-1               
017800        DISPLAY 'RCFYALIA - INGRESSO 2/2: ' WS-NORM-INPUT-2               
017900     END-IF.                                                              
018000     PERFORM C00110-MINUSCOLIZZA-CAR THRU C00110-EXIT                     
018100        VARYING WS-NORM-IX FROM 1 BY 1                                    
018200          UNTIL WS-NORM-IX > 40.                                          
018300* 03/11/89 MPZ RCF-0011 - IL TRIM VERO E PROPRIO E' FATTO QUI             
018400* SPOSTANDO I CARATTERI A SINISTRA FINO AL PRIMO NON-SPAZIO,              
018500* DENTRO WS-NORM-RISULTATO PER NON SOVRASCRIVERE L'AREA CHE               
018600* STIAMO ANCORA LEGGENDO (RIVISTO DA RCF-0078 - VEDI SOTTO).              
018700     MOVE SPACES                   TO WS-NORM-RISULTATO.                  
018800     MOVE ZERO                     TO WS-NORM-OUT-IX.                     
018900     PERFORM C00120-TRONCA-SPAZI THRU C00120-EXIT                         
019000        VARYING WS-NORM-IX FROM 1 BY 1                                    
019100          UNTIL WS-NORM-IX > 40.                                          
019200     MOVE WS-NORM-RISULTATO        TO WS-NORM-INPUT.                      
019300 C00100-EXIT.                                                             
019400     EXIT.                                                                
019500*-----------------------------------------------------------------        
019600 C00110-MINUSCOLIZZA-CAR.                                                 
019700     MOVE WS-NORM-INPUT (WS-NORM-IX:1) TO WS-NORM-CARATTERE.              
019800     IF WS-NORM-CARATTERE ALFA-MAIUSC                                     
019900        MOVE ZERO                  TO WS-POS-LETTERA                      
020000        PERFORM C00111-CERCA-MAIUSCOLA THRU C00111-EXIT                   
020100           VARYING WS-POS-LETTERA FROM 1 BY 1                             
020200             UNTIL WS-POS-LETTERA > 26                                    
020300                OR TAB-MAIUSC-CAR (WS-POS-LETTERA)                        
020400                               = WS-NORM-CARATTERE                        
020500        IF WS-POS-LETTERA NOT > 26                                        
020600           MOVE TAB-MINUSC-CAR (WS-POS-LETTERA)                           
020700                                 TO WS-NORM-INPUT                         
020800                                    (WS-NORM-IX:1)                        
020900        END-IF                                                            
021000     END-IF.                                                              
021100 C00110-EXIT.                                                             
021200     EXIT.                                                                
021300*-----------------------------------------------------------------        
021400 C00111-CERCA-MAIUSCOLA.                                                  
021500     CONTINUE.                                                            
021600 C00111-EXIT.                                                             
021700     EXIT.                                                                
021800*-----------------------------------------------------------------        
021900* RCF-0078 - SOLO TAGLIO DEGLI SPAZI DI TESTA.  GLI SPAZI INTERNI         
022000* MULTIPLI NON VENGONO PIU' COMPATTATI: LA REGOLA DI NORMALIZZA-          
022100* ZIONE RICHIESTA E' TRIM + MINUSCOLO, NON RISCRITTURA DEL NOME.          
022200 C00120-TRONCA-SPAZI.                                                     
022300     PERFORM C00121-COPIA-CARATTERE THRU C00121-EXIT.                     
022400 C00120-EXIT.                                                             
022500     EXIT.                                                                
022600*-----------------------------------------------------------------        
022700 C00121-COPIA-CARATTERE.                                                  
022800     IF WS-NORM-INPUT (WS-NORM-IX:1) NOT = SPACE                          
022900        OR WS-NORM-OUT-IX > ZERO                                          
023000        ADD 1                       TO WS-NORM-OUT-IX                     
023100        MOVE WS-NORM-INPUT (WS-NORM-IX:1)                                 
023200                                 TO WS-NORM-RISULTATO                     
023300                                    (WS-NORM-OUT-IX:1)                    
023400     END-IF.                                                              
023500 C00121-EXIT.                                                             
023600     EXIT.                                                                
023700*-----------------------------------------------------------------        
023800* RICERCA IL NOME CANONICO.  1) MATCH ESATTO SUL CANONICO STESSO          
023900* (RCF-0033).  2) ALTRIMENTI SCANDISCE LA TABELLA ALIAS E TIENE           
024000* IL MATCH A CONFIDENZA PIU' ALTA, A PARITA' IL PRIMO TROVATO             
024100* (RCF-0019/RCF-0041).  3) SE NULLA TROVA, PASSA-THROUGH DEL              
024200* NOME NORMALIZZATO (COME FACEVA IL SERVIZIO ORIGINALE QUANDO             
024300* NON RICONOSCEVA L'INGREDIENTE).                                         
024400*-----------------------------------------------------------------        
024500 C00200-CERCA-CANONICO.                                                   
024600     MOVE 'N'                      TO WS-TROVATO-SW.                      
024700     MOVE ZERO                     TO WS-ALI-IX.                          
024800     MOVE ZERO                     TO WS-ESATTO-IX.                       
024900     PERFORM C00210-CERCA-ESATTO THRU C00210-EXIT                         
025000        VARYING WS-ALI-IX FROM 1 BY 1                                     
025100          UNTIL WS-ALI-IX > RCFA-ALIAS-COUNT                              
025200             OR WS-TROVATO.                                               
025300     IF WS-TROVATO                                                        
025400* RCF-0072: RIPORTA IL VALORE COSI' COME MEMORIZZATO IN TABELLA,          
025500* NON LA CHIAVE NORMALIZZATA - STESSA CONVENZIONE DEL RAMO ALIAS          
025600* QUI SOTTO, COSI' DUE RISOLUZIONI DELLO STESSO CANONICO TORNANO          
025700* SEMPRE IDENTICHE CARATTERE PER CARATTERE AL CHIAMANTE.                  
025800        MOVE RCFA-ALI-CANONICAL (WS-ESATTO-IX)                            
025900                                 TO RCFA-CANONICAL-NAME                   
026000     ELSE                                                                 
026100        MOVE ZERO                  TO WS-BEST-IX                          
026200        MOVE -9.99                 TO WS-BEST-CONFIDENCE                  
026300        PERFORM C00220-CERCA-ALIAS THRU C00220-EXIT                       
026400           VARYING WS-ALI-IX FROM 1 BY 1                                  
026500             UNTIL WS-ALI-IX > RCFA-ALIAS-COUNT                           
026600        IF WS-BEST-IX > ZERO                                              
026700           MOVE RCFA-ALI-CANONICAL (WS-BEST-IX)                           
026800                                    TO RCFA-CANONICAL-NAME                
026900        ELSE                                                              
027000           MOVE WS-NORM-INPUT      TO RCFA-CANONICAL-NAME                 
027100        END-IF                                                            
027200     END-IF.                                                              
027300 C00200-EXIT.                                                             
027400     EXIT.                                                                
027500*-----------------------------------------------------------------        
027600 C00210-CERCA-ESATTO.                                                     
027700     MOVE RCFA-ALI-CANONICAL (WS-ALI-IX) TO WS-TAB-VALORE.                
027800     PERFORM C00230-MINUSCOLIZZA-TAB THRU C00230-EXIT.                    
027900     IF WS-TAB-VALORE = WS-NORM-INPUT                                     
028000        MOVE 'Y'                   TO WS-TROVATO-SW                       
028100        MOVE WS-ALI-IX             TO WS-ESATTO-IX                        
028200     END-IF.                                                              
028300 C00210-EXIT.                                                             
028400     EXIT.                                                                
028500*-----------------------------------------------------------------        
028600 C00220-CERCA-ALIAS.                                                      
028700     MOVE RCFA-ALI-ALIAS (WS-ALI-IX) TO WS-TAB-VALORE.                    
028800     PERFORM C00230-MINUSCOLIZZA-TAB THRU C00230-EXIT.                    
028900     IF WS-TAB-VALORE = WS-NORM-INPUT                                     
029000        IF RCFA-ALI-CONFIDENCE (WS-ALI-IX) > WS-BEST-CONFIDENCE           
029100           MOVE RCFA-ALI-CONFIDENCE (WS-ALI-IX)                           
029200                                    TO WS-BEST-CONFIDENCE                 
029300           MOVE WS-ALI-IX          TO WS-BEST-IX                          
029400        END-IF                                                            
029500     END-IF.                                                              
029600 C00220-EXIT.                                                             
029700     EXIT.                                                                
029800*-----------------------------------------------------------------        
029900* RCF-0072: RIPORTA IN MINUSCOLO LA RIGA DI TABELLA CARICATA IN           
030000* WS-TAB-VALORE PRIMA DEL CONFRONTO CON WS-NORM-INPUT, CHE E'             
030100* GIA' MINUSCOLO (VEDI C00100-NORMALIZZA).  SENZA QUESTO PASSO            
030200* UNA RIGA ALIAS CARICATA IN MAIUSCOLO/MISTO NON VIENE MAI                
030300* TROVATA DA C00210/C00220.                                               
030400 C00230-MINUSCOLIZZA-TAB.                                                 
030500     PERFORM C00231-MINUSCOLIZZA-TAB-CAR THRU C00231-EXIT                 
030600        VARYING WS-TAB-IX FROM 1 BY 1 UNTIL WS-TAB-IX > 40.               
030700 C00230-EXIT.                                                             
030800     EXIT.                                                                
030900*-----------------------------------------------------------------        
031000 C00231-MINUSCOLIZZA-TAB-CAR.                                             
031100     MOVE WS-TAB-VALORE (WS-TAB-IX:1) TO WS-TAB-CARATTERE.                
031200     IF WS-TAB-CARATTERE ALFA-MAIUSC                                      
031300        MOVE ZERO                  TO WS-POS-LETTERA                      
031400        PERFORM C00232-CERCA-MAIUSCOLA THRU C00232-EXIT                   
031500           VARYING WS-POS-LETTERA FROM 1 BY 1                             
031600              UNTIL WS-POS-LETTERA > 26                                   
031700                 OR TAB-MAIUSC-CAR (WS-POS-LETTERA)                       
031800                                = WS-TAB-CARATTERE                        
031900        IF WS-POS-LETTERA NOT > 26                                        
032000           MOVE TAB-MINUSC-CAR (WS-POS-LETTERA)                           
032100                                 TO WS-TAB-VALORE                         
032200                                    (WS-TAB-IX:1)                         
032300        END-IF                                                            
032400     END-IF.                                                              
032500 C00231-EXIT.                                                             
032600     EXIT.                                                                
032700*-----------------------------------------------------------------        
032800 C00232-CERCA-MAIUSCOLA.                                                  
032900     CONTINUE.                                                            
033000 C00232-EXIT.                                                             
033100     EXIT.                                                                
