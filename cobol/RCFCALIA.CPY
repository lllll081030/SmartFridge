000100*================================================================*        
000200*    RCFCALIA  -  WORK AREA FOR CALL 'RCFYALIA'                  *        
000300*================================================================*        
000400*   PASSED USING ON THE CALL TO THE ALIAS/CANONICAL-NAME LOOKUP           
000500*   SUBROUTINE.  THE CALLER LOADS RCFA-ALIAS-TABLE ONCE (FROM             
000600*   IFILALIA) AND THEN CALLS 'RCFYALIA' ONCE PER NAME TO BE               
000700*   RESOLVED, SETTING RCFA-INPUT-NAME EACH TIME AND READING BACK          
000800*   RCFA-CANONICAL-NAME.                                                  
000900*-----------------------------------------------------------------        
001000 01  RCFA-AREA.                                                           
001100     05  RCFA-SW                    PIC X(02).                            
001200         88  RCFA-SW-OK                     VALUE 'OK'.                   
001300*                                  - NAME TO BE RESOLVED / RESULT         
001400     05  RCFA-INPUT-NAME            PIC X(40).                            
001500     05  RCFA-CANONICAL-NAME        PIC X(40).                            
001600*                                  - WHOLE ALIAS FILE, LOADED ONCE        
001700     05  RCFA-ALIAS-COUNT           PIC S9(05) COMP.                      
001800     05  RCFA-ALIAS-TABLE OCCURS 500 TIMES                                
001900                           INDEXED BY RCFA-ALI-IX.                        
002000         10  RCFA-ALI-CANONICAL     PIC X(40).                            
002100         10  RCFA-ALI-ALIAS         PIC X(40).                            
002200         10  RCFA-ALI-CONFIDENCE    PIC S9(01)V9(02) COMP-3.              
002300     05  FILLER                     PIC X(08).                            
