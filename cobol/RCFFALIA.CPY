000100*================================================================*        
000200*    RCFFALIA  -  INGREDIENT ALIAS/CANONICAL ROW                 *        
000300*================================================================*        
000400*   ONE ROW PER ALIAS-TO-CANONICAL MAPPING, AS READ FROM THE              
000500*   IFILALIA SEQUENTIAL FILE.  THE WHOLE FILE IS LOADED INTO              
000600*   THE RCFA-ALIAS-TABLE (COPY RCFCALIA) AND SCANNED LINEARLY -           
000700*   OPS NEVER BUDGETED AN INDEXED DATASET FOR THIS FEED, SO A             
000800*   TABLE SEARCH STANDS IN FOR THE KSDS LOOKUP THE OLDER ALIAS            
000900*   SUBSYSTEM USED (SEE RCFYALIA).                                        
001000*-----------------------------------------------------------------        
001100 01  ALIA-RECORD.                                                         
001200     05  ALIA-CANONICAL-NAME        PIC X(40).                            
001300     05  ALIA-ALIAS-NAME            PIC X(40).                            
001400     05  ALIA-CONFIDENCE            PIC S9(01)V9(02).                     
001500     05  FILLER                     PIC X(02).                            
