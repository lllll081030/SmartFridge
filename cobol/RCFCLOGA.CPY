000100*================================================================*        
000200*    RCFCLOGA  -  COMMON DIAGNOSTIC WORK AREA                    *        
000300*================================================================*        
000400*   FILLED BY EVERY RCFB/RCFY PROGRAM'S C09000-ERRORE PARAGRAPH           
000500*   BEFORE THE DIAGNOSTIC IS DISPLAYED AND RETURN-CODE IS SET.            
000600*   PER OPS TICKET RCF-0004 THIS AREA IS NOT SPOOLED TO A FILE -          
000700*   AN ERROR REPORT WAS RULED OUT AS NEEDLESS OVERHEAD FOR AN             
000800*   OVERNIGHT JOB, DIAGNOSTICS GO TO SYSOUT ONLY (SEE C09000-             
000900*   ERRORE IN EACH PROGRAM).                                              
001000*-----------------------------------------------------------------        
001100 01  RCF-LOG-AREA.                                                        
001200     05  LOG-PROGRAMMA              PIC X(08).                            
001300     05  LOG-PUNTO                  PIC X(04).                            
001400     05  LOG-DESCRIZIONE            PIC X(60).                            
001500     05  LOG-CODICE-X               PIC X(06).                            
001600     05  LOG-DATI                   PIC X(30).                            
001700     05  LOG-DATA                   PIC 9(08).                            
001800     05  LOG-ORA                    PIC 9(06).                            
001900     05  FILLER                     PIC X(28).                            
