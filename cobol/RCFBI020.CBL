000100******************************************************************        
000200* NOTE :                                                                  
000300******************************************************************        
000400*                                                                         
000500* PRODOTTO : SMARTFRIDGE COOKABILITY ENGINE                               
000600*                                                                         
000700* FUNZIONE : RICETTE COTTURABILI - VARIANTE ESTEMPORANEA                  
000800*                                                                         
000900* AUTORE   : ENGINEERING                                                  
001000*                                                                         
001100* PROGRAMMA: RCFBI020, COBOL/SUBROUTINE                                   
001200*                                                                         
001300* PLAN     : RCFOPX01                                                     
001400*                                                                         
001500* INPUT    : RICHIESTA ESTEMPORANEA (COPY RCFCREQI, CARICATA DAL          
001600*            PROGRAMMA CHIAMANTE - SCHERMO O SERVIZIO A MONTE)            
001700*                                                                         
001800* OUTPUT   : ELENCO RICETTE COTTURABILI (RCFI-OUTPUT-TABLE)               
001900*                                                                         
002000******************************************************************        
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID.    RCFBI020.                                                 
002300 AUTHOR.        A. BIANCHI.                                               
002400 INSTALLATION.  ENGINEERING SPA - DIVISIONE APPLICATIVI BATCH.            
002500 DATE-WRITTEN.  07/05/1988.                                               
002600 DATE-COMPILED.                                                           
002700 SECURITY.      CONFIDENZIALE - USO INTERNO ENGINEERING SPA.              
002800******************************************************************        
002900*                       CHANGE LOG                                        
003000*----------------------------------------------------------------         
003100* DATA      AUTORE   RICH.     DESCRIZIONE                                
003200*----------------------------------------------------------------         
003300* 07/05/88  ABI      RCF-0003  PRIMA STESURA - VARIANTE CALLABILE         
003400*                              DI RCFBT010 PER RICHIESTE ESTEMPO-         
003500*                              RANEE DA VIDEO (NON DA FILE).              
003600* 09/02/88  ABI      RCF-0006  RIUSA RCFYKAHN - STESSO MOTORE DEL         
003700*                              PILOTA NOTTURNO RCFBT010.                  
003800* 03/11/89  MPZ      RCF-0014  AGGIUNTA LA FUSIONE DELLE RICETTE          
003900*                              DUPLICATE IN INGRESSO (UNIONE DEGLI        
004000*                              INSIEMI DI INGREDIENTI).                   
004100* 07/22/90  MPZ      RCF-0022  CORRETTO L'ORDINE DELLO SLOT - LA          
004200*                              PRIMA OCCORRENZA DEL NOME RICETTA          
004300*                              DETERMINA LA POSIZIONE IN TABELLA.         
004400* 05/03/91  GBN      RCF-0029  AGGIUNTA GESTIONE SOVRAFFOLLAMENTO         
004500*                              TABELLE, PROPAGATA AL CHIAMANTE            
004600*                              TRAMITE RCFI-SW = 'TB'.                    
004700* 11/19/92  GBN      RCF-0037  NESSUNA MODIFICA FUNZIONALE - SOLO         
004800*                              RIGHE DI COMMENTO AGGIORNATE.              
004900* 02/08/94  FTR      RCF-0045  ALLINEATA LA GESTIONE DIAGNOSTICA A        
005000*                              RCFCLOGA, COME GLI ALTRI PROGRAMMI         
005100*                              DELLA FAMIGLIA RCFB.                       
005200* 10/17/95  FTR      RCF-0052  NESSUNA MODIFICA FUNZIONALE - SOLO         
005300*                              RIGHE DI COMMENTO AGGIORNATE.              
005400* 04/25/97  CVR      RCF-0059  RESA INSENSIBILE ALL'ORDINE DELLE          
005500*                              COPPIE DUPLICATE IN INGRESSO.              
005600* 12/09/98  CVR      RCF-Y2K1  VERIFICA Y2K: NESSUN CAMPO DATA IN         
005700*                              QUESTO PROGRAMMA. NESSUNA MODIFICA         
005800*                              RICHIESTA.                                 
005900* 06/30/99  CVR      RCF-0065  RIVISTO IL CONTROLLO RCFK-SW DOPO          
006000*                              LA CALL A RCFYKAHN.                        
006100* 02/14/01  PLM      RCF-0071  NESSUNA MODIFICA FUNZIONALE - JCL          
006200*                              DI SCHEDULAZIONE AGGIORNATO.               
006300* 08/26/02  DLS      RCF-0077  I CONTATORI DI WS-STATISTICHE ERANO        
006400*                              AGGIORNATI MA MAI VISUALIZZATI -           
006500*                              AGGIUNTA C09020-STATISTICHE, ATTIVA        
006600*                              SOLO CON UPSI-0 A ON PER NON               
006700*                              INTASARE IL SYSOUT INTERATTIVO.            
006800******************************************************************        
006900 ENVIRONMENT DIVISION.                                                    
007000 CONFIGURATION SECTION.                                                   
007100 SOURCE-COMPUTER.  IBM-3090.                                              
007200 OBJECT-COMPUTER.  IBM-3090.                                              
007300 SPECIAL-NAMES.                                                           
007400     C01 IS TOP-OF-FORM                                                   
007500     CLASS ALFA-MAIUSC   IS 'A' THRU 'Z'                                  
007600     UPSI-0 ON STATUS IS RCF-DEBUG-ON                                     
007700            OFF STATUS IS RCF-DEBUG-OFF.                                  
007800*-----------------------------------------------------------------        
007900 INPUT-OUTPUT SECTION.                                                    
008000 FILE-CONTROL.                                                            
008100*-----------------------------------------------------------------        
008200 DATA DIVISION.                                                           
008300 WORKING-STORAGE SECTION.                                                 
008400*                                  - COSTANTI DI LAVORO                   
008500 01  WK-COSTANTI-FLAG.                                                    
008600     05 WK-RCFBI020                PIC X(08) VALUE 'RCFBI020'.            
008700*                                  - VISTA SPEZZATA A META', USATA        
008800*                                    SOLO DALLA DISPLAY DI DEBUG          
008900*                                    UPSI-0 (RIGA STRETTA 80 COL)         
009000     05 WK-RCFBI020-R REDEFINES WK-RCFBI020.                              
009100         10 WK-RCFBI020-1          PIC X(04).                             
009200         10 WK-RCFBI020-2          PIC X(04).                             
009300     05 WK-RCFYKAHN                PIC X(08) VALUE 'RCFYKAHN'.            
009400     05 WK-RCFYKAHN-R REDEFINES WK-RCFYKAHN.                              
009500         10 WK-RCFYKAHN-1          PIC X(04).                             
009600         10 WK-RCFYKAHN-2          PIC X(04).                             
009700     05 FILLER                     PIC X(04).                             
009800*                                  - VISTA UNICA DEI DUE NOMI             
009900*                                    PROGRAMMA, USATA SOLO DALLA          
010000*                                    DISPLAY DI DEBUG UPSI-0              
010100 01  WK-COSTANTI-FLAG-R REDEFINES WK-COSTANTI-FLAG.                       
010200     05 WK-COSTANTI-TUTTO          PIC X(20).                             
010300*                                  - COPY AREA DIAGNOSTICA COMUNE         
010400     COPY RCFCLOGA.                                                       
010500*                                  - COPY AREA GENERALIZZATA PER          
010600*                                    LA CALL A RCFYKAHN - USATA           
010700*                                    QUI COME AREA DI LAVORO              
010800*                                    LOCALE, NON COME LINKAGE             
010900     COPY RCFCKAHN.                                                       
011000*                                  - VARIABILI DI LAVORO                  
011100 01  WS-LAVORO.                                                           
011200     05 WS-COPPIA-TROVATA-SW       PIC X(01).                             
011300         88 WS-COPPIA-TROVATA              VALUE 'Y'.                     
011400     05 WS-RICETTA-TROVATA-SW      PIC X(01).                             
011500         88 WS-RICETTA-TROVATA             VALUE 'Y'.                     
011600     05 WS-RICETTA-TROVATA-IX      PIC S9(05) COMP.                       
011700     05 WS-SCAN-IX                 PIC S9(05) COMP.                       
011800     05 FILLER                     PIC X(04).                             
011900*                                  - CONTATORI STATISTICHE                
012000 01  WS-STATISTICHE.                                                      
012100     05 WS-TOT-COPPIE-INGR         PIC S9(05) COMP.                       
012200     05 WS-TOT-COPPIE-DUPLIC       PIC S9(05) COMP.                       
012300     05 WS-TOT-RICETTE             PIC S9(05) COMP.                       
012400     05 WS-TOT-COOKABLE            PIC S9(05) COMP.                       
012500     05  CAMPI-EDIT       OCCURS  05.                                     
012600         10  NUM-EDIT              PIC ---.---.---.--9.                   
012700     05 FILLER                     PIC X(04).                             
012800*                                  - TOTALE COMBINATO PER LA              
012900*                                    RIGA DI CHIUSURA DELLA               
013000*                                    DISPLAY DI DEBUG (RCF-0077)          
013100 77  WS-TOT-ELABORATI              PIC S9(05) COMP VALUE ZERO.            
013200*-----------------------------------------------------------------        
013300 LINKAGE SECTION.                                                         
013400*                                  - AREA GENERALIZZATA RICHIESTA         
013500     COPY RCFCREQI.                                                       
013600*-----------------------------------------------------------------        
013700 PROCEDURE DIVISION USING RCFI-AREA.                                      
013800*-----------------------------------------------------------------        
013900 C00000-MAINLINE.                                                         
014000     MOVE 'OK'                      TO RCFI-SW.                           
014100     MOVE ZERO                      TO RCFI-OUTPUT-COUNT.                 
014200     INITIALIZE RCFK-AREA WS-LAVORO WS-STATISTICHE.                       
014300     IF RCF-DEBUG-ON                                                      
014400        DISPLAY 'RCFBI020 - AVVIO: ' WK-COSTANTI-TUTTO                    
014500        DISPLAY 'RCFBI020 - MOTORE 1/2: ' WK-RCFYKAHN-1                   
014600        DISPLAY 'RCFBI020 - MOTORE 2/2: ' WK-RCFYKAHN-2                   
014700     END-IF.                                                              
014800     IF RCFI-REQ-PAIR-COUNT NOT = ZERO                                    
014900     AND RCFI-SUPPLY-COUNT NOT = ZERO                                     
015000        PERFORM C00100-MERGE-RICETTE THRU C00100-EXIT                     
015100        PERFORM C00200-CARICA-SCORTE THRU C00200-EXIT                     
015200        PERFORM C00900-CALL-RCFYKAHN                                      
015300        IF RCFK-SW-OK                                                     
015400           PERFORM C00950-RENDI-RISULTATO THRU C00950-EXIT                
015500        ELSE                                                              
015600           MOVE 'TB'                TO RCFI-SW                            
015700        END-IF                                                            
015800     END-IF.                                                              
015900     PERFORM C09020-STATISTICHE.                                          
016000     GOBACK.                                                              
016100*-----------------------------------------------------------------        
016200* FONDE LE RIGHE RICETTA/INGREDIENTE IN INGRESSO (DUPLICATI               
016300* AMMESSI, RCF-0014) NELLE STESSE TABELLE PAIR/RECIPE CHE USA IL          
016400* PILOTA NOTTURNO RCFBT010 - LO SLOT DELLA RICETTA E' DECISO DALLA        
016500* PRIMA OCCORRENZA DEL NOME (RCF-0022), L'INSIEME INGREDIENTI E'          
016600* L'UNIONE DI TUTTE LE OCCORRENZE.                                        
016700*-----------------------------------------------------------------        
016800 C00100-MERGE-RICETTE.                                                    
016900     MOVE ZERO                      TO WS-SCAN-IX.                        
017000     PERFORM C00110-CICLO-COPPIE THRU C00110-EXIT                         
017100        VARYING WS-SCAN-IX FROM 1 BY 1                                    
017200          UNTIL WS-SCAN-IX > RCFI-REQ-PAIR-COUNT.                         
017300 C00100-EXIT.                                                             
017400     EXIT.                                                                
017500*-----------------------------------------------------------------        
017600 C00110-CICLO-COPPIE.                                                     
017700     SET RCFI-REQ-IX                TO WS-SCAN-IX.                        
017800     PERFORM C00120-AGGIUNGI-COPPIA THRU C00120-EXIT.                     
017900 C00110-EXIT.                                                             
018000     EXIT.                                                                
018100*-----------------------------------------------------------------        
018200 C00120-AGGIUNGI-COPPIA.                                                  
018300     MOVE 'N'                       TO WS-COPPIA-TROVATA-SW.              
018400     SET RCFK-PAIR-IX               TO 1.                                 
018500     PERFORM C00121-CERCA-COPPIA THRU C00121-EXIT                         
018600        VARYING RCFK-PAIR-IX FROM 1 BY 1                                  
018700          UNTIL RCFK-PAIR-IX > RCFK-PAIR-COUNT                            
018800             OR WS-COPPIA-TROVATA.                                        
018900     IF WS-COPPIA-TROVATA                                                 
019000        ADD 1                       TO WS-TOT-COPPIE-DUPLIC               
019100     ELSE                                                                 
019200        IF RCFK-PAIR-COUNT < 1000                                         
019300           ADD 1                    TO RCFK-PAIR-COUNT                    
019400           SET RCFK-PAIR-IX         TO RCFK-PAIR-COUNT                    
019500           MOVE RCFI-REQ-RECIPE (RCFI-REQ-IX)                             
019600                                    TO RCFK-PAIR-RECIPE                   
019700                                       (RCFK-PAIR-IX)                     
019800           MOVE RCFI-REQ-INGREDIENT (RCFI-REQ-IX)                         
019900                                    TO RCFK-PAIR-INGREDIENT               
020000                                       (RCFK-PAIR-IX)                     
020100           ADD 1                    TO WS-TOT-COPPIE-INGR                 
020200           PERFORM C00130-TROVA-O-CREA-RICETTA THRU C00130-EXIT           
020300           ADD 1 TO RCFK-RCP-INDEGREE (WS-RICETTA-TROVATA-IX)             
020400        ELSE                                                              
020500           MOVE 'TB'                TO RCFI-SW                            
020600           MOVE 'TB'                TO RCFK-SW                            
020700           PERFORM C09000-ERRORE                                          
020800        END-IF                                                            
020900     END-IF.                                                              
021000 C00120-EXIT.                                                             
021100     EXIT.                                                                
021200*-----------------------------------------------------------------        
021300 C00121-CERCA-COPPIA.                                                     
021400     IF RCFK-PAIR-RECIPE (RCFK-PAIR-IX) =                                 
021500                              RCFI-REQ-RECIPE (RCFI-REQ-IX)               
021600    AND RCFK-PAIR-INGREDIENT (RCFK-PAIR-IX) =                             
021700                              RCFI-REQ-INGREDIENT (RCFI-REQ-IX)           
021800        MOVE 'Y'                    TO WS-COPPIA-TROVATA-SW               
021900     END-IF.                                                              
022000 C00121-EXIT.                                                             
022100     EXIT.                                                                
022200*-----------------------------------------------------------------        
022300 C00130-TROVA-O-CREA-RICETTA.                                             
022400     MOVE 'N'                       TO WS-RICETTA-TROVATA-SW.             
022500     MOVE ZERO                      TO WS-RICETTA-TROVATA-IX.             
022600     SET RCFK-RCP-IX                TO 1.                                 
022700     PERFORM C00131-CONFRONTA-RICETTA THRU C00131-EXIT                    
022800        VARYING RCFK-RCP-IX FROM 1 BY 1                                   
022900          UNTIL RCFK-RCP-IX > RCFK-RECIPE-COUNT                           
023000             OR WS-RICETTA-TROVATA.                                       
023100     IF NOT WS-RICETTA-TROVATA                                            
023200        IF RCFK-RECIPE-COUNT < 300                                        
023300           ADD 1                    TO RCFK-RECIPE-COUNT                  
023400           SET RCFK-RCP-IX          TO RCFK-RECIPE-COUNT                  
023500           MOVE RCFI-REQ-RECIPE (RCFI-REQ-IX)                             
023600                                    TO RCFK-RCP-NAME (RCFK-RCP-IX)        
023700           MOVE ZERO                TO RCFK-RCP-INDEGREE                  
023800                                       (RCFK-RCP-IX)                      
023900           MOVE 'N'                 TO RCFK-RCP-COOKED-SW                 
024000                                       (RCFK-RCP-IX)                      
024100           MOVE 'N'                 TO RCFK-RCP-QUEUED-SW                 
024200                                       (RCFK-RCP-IX)                      
024300           MOVE RCFK-RCP-IX         TO WS-RICETTA-TROVATA-IX              
024400           ADD 1                    TO WS-TOT-RICETTE                     
024500        ELSE                                                              
024600           MOVE 'TB'                TO RCFI-SW                            
024700           MOVE 'TB'                TO RCFK-SW                            
024800           PERFORM C09000-ERRORE                                          
024900        END-IF                                                            
025000     END-IF.                                                              
025100 C00130-EXIT.                                                             
025200     EXIT.                                                                
025300*-----------------------------------------------------------------        
025400 C00131-CONFRONTA-RICETTA.                                                
025500     IF RCFK-RCP-NAME (RCFK-RCP-IX) =                                     
025600                              RCFI-REQ-RECIPE (RCFI-REQ-IX)               
025700        MOVE 'Y'                    TO WS-RICETTA-TROVATA-SW              
025800        MOVE RCFK-RCP-IX            TO WS-RICETTA-TROVATA-IX              
025900     END-IF.                                                              
026000 C00131-EXIT.                                                             
026100     EXIT.                                                                
026200*-----------------------------------------------------------------        
026300 C00200-CARICA-SCORTE.                                                    
026400     MOVE ZERO                      TO WS-SCAN-IX.                        
026500     PERFORM C00210-CICLO-SCORTE THRU C00210-EXIT                         
026600        VARYING WS-SCAN-IX FROM 1 BY 1                                    
026700          UNTIL WS-SCAN-IX > RCFI-SUPPLY-COUNT.                           
026800 C00200-EXIT.                                                             
026900     EXIT.                                                                
027000*-----------------------------------------------------------------        
027100 C00210-CICLO-SCORTE.                                                     
027200     SET RCFI-SUP-IX                TO WS-SCAN-IX.                        
027300     IF RCFK-SUPPLY-COUNT < 500                                           
027400        ADD 1                       TO RCFK-SUPPLY-COUNT                  
027500        SET RCFK-SUP-IX             TO RCFK-SUPPLY-COUNT                  
027600        MOVE RCFI-SUPPLY-NAME (RCFI-SUP-IX)                               
027700                                    TO RCFK-SUPPLY-NAME                   
027800                                       (RCFK-SUP-IX)                      
027900     ELSE                                                                 
028000        MOVE 'TB'                   TO RCFI-SW                            
028100        MOVE 'TB'                   TO RCFK-SW                            
028200        PERFORM C09000-ERRORE                                             
028300     END-IF.                                                              
028400 C00210-EXIT.                                                             
028500     EXIT.                                                                
028600*-----------------------------------------------------------------        
028700 C00900-CALL-RCFYKAHN.                                                    
028800     IF RCFK-SW-OK                                                        
028900        CALL WK-RCFYKAHN USING RCFK-AREA END-CALL                         
029000        IF RCF-DEBUG-ON                                                   
029100           DISPLAY 'RCFBI020 - RCFK-SW DOPO CALL: ' RCFK-SW               
029200        END-IF                                                            
029300     END-IF.                                                              
029400*-----------------------------------------------------------------        
029500 C00950-RENDI-RISULTATO.                                                  
029600     MOVE RCFK-OUTPUT-COUNT         TO RCFI-OUTPUT-COUNT.                 
029700     MOVE ZERO                      TO WS-SCAN-IX.                        
029800     PERFORM C00951-COPIA-UNA-RIGA THRU C00951-EXIT                       
029900        VARYING WS-SCAN-IX FROM 1 BY 1                                    
030000          UNTIL WS-SCAN-IX > RCFK-OUTPUT-COUNT.                           
030100 C00950-EXIT.                                                             
030200     EXIT.                                                                
030300*-----------------------------------------------------------------        
030400 C00951-COPIA-UNA-RIGA.                                                   
030500     SET RCFK-OUT-IX                TO WS-SCAN-IX.                        
030600     SET RCFI-OUT-IX                TO WS-SCAN-IX.                        
030700     MOVE RCFK-OUT-NAME (RCFK-OUT-IX)                                     
030800                              TO RCFI-OUT-NAME (RCFI-OUT-IX)              
030900     ADD 1                          TO WS-TOT-COOKABLE.                   
031000 C00951-EXIT.                                                             
031100     EXIT.                                                                
031200*-----------------------------------------------------------------        
031300* DIAGNOSTICA A VIDEO - QUESTA E' UNA SUBROUTINE CALLATA, NON UN          
031400* PROGRAMMA DI BATCH: NIENTE STOP RUN, NIENTE RETURN-CODE, SOLO           
031500* DISPLAY E RITORNO CONTROLLATO AL CHIAMANTE VIA RCFI-SW.                 
031600*-----------------------------------------------------------------        
031700 C09000-ERRORE.                                                           
031800     MOVE WK-RCFBI020               TO LOG-PROGRAMMA.                     
031900     IF RCF-DEBUG-ON                                                      
032000        DISPLAY 'RCFBI020 - PROGR. 1/2: ' WK-RCFBI020-1                   
032100        DISPLAY 'RCFBI020 - PROGR. 2/2: ' WK-RCFBI020-2                   
032200     END-IF.                                                              
032300     DISPLAY                                                              
032400     '*====----------------------------------------------====*'.          
032500     DISPLAY                                                              
032600     '*====      RCFBI020 - SOVRAFFOLLAMENTO TABELLE     ====*'.          
032700     DISPLAY                                                              
032800     '*====----------------------------------------------====*'.          
032900     DISPLAY                                                              
033000     '*====   PROGRAMMA    : ' LOG-PROGRAMMA.                             
033100*-----------------------------------------------------------------        
033200* DISPLAY DI STATISTICHE, ATTIVA SOLO CON UPSI-0 A ON (RCF-0077) -        
033300* A DIFFERENZA DEI PILOTI NOTTURNI QUESTA E' UNA SUBROUTINE               
033400* CALLATA MOLTE VOLTE PER SESSIONE, LA DISPLAY INCONDIZIONATA             
033500* INTASEREBBE IL SYSOUT INTERATTIVO.                                      
033600*-----------------------------------------------------------------        
033700 C09020-STATISTICHE.                                                      
033800     IF RCF-DEBUG-ON                                                      
033900        COMPUTE WS-TOT-ELABORATI = WS-TOT-RICETTE                         
034000                                 + WS-TOT-COOKABLE                        
034100        MOVE WS-TOT-COPPIE-INGR         TO NUM-EDIT(01)                   
034200        MOVE WS-TOT-COPPIE-DUPLIC       TO NUM-EDIT(02)                   
034300        MOVE WS-TOT-RICETTE             TO NUM-EDIT(03)                   
034400        MOVE WS-TOT-COOKABLE            TO NUM-EDIT(04)                   
034500        MOVE WS-TOT-ELABORATI           TO NUM-EDIT(05)                   
034600        DISPLAY                                                           
034700        '*====----------------------------------------------====*'        
034800        DISPLAY                                                           
034900        '*====            S T A T I S T I C H E             ====*'        
035000        DISPLAY                                                           
035100        '*====----------------------------------------------====*'        
035200        DISPLAY ' TOT. COPPIE RICHIESTE...: ' NUM-EDIT(01)                
035300        DISPLAY '   DI CUI DUPLICATE......: ' NUM-EDIT(02)                
035400        DISPLAY ' TOT. RICETTE DISTINTE...: ' NUM-EDIT(03)                
035500        DISPLAY ' TOT. COTTURABILI.........: ' NUM-EDIT(04)               
035600        DISPLAY ' TOT. RICETTE+COTTURAB...: ' NUM-EDIT(05)                
035700     END-IF.                                                              
035800*=====================      END       ****************************        
