000100*================================================================*        
000200*    RCFCREQI  -  AD-HOC COOKABILITY REQ/RESP AREA               *        
000300*================================================================*        
000400*   PASSED USING ON THE CALL TO RCFBI020 (THE INTERACTIVE                 
000500*   VARIANT OF FINDCOOKABLERECIPES).  THE ORIGINAL SERVICE TOOK A         
000600*   LIST OF RECIPE NAMES (MAY REPEAT) TOGETHER WITH A PARALLEL            
000700*   LIST OF INGREDIENT-LISTS, ONE PER RECIPE, SAME INDEX; HERE            
000800*   THE CALLING SCREEN/DRIVER PROGRAM FLATTENS THAT SAME SHAPE            
000900*   INTO ONE ROW PER RECIPE/INGREDIENT PAIR (RCFI-REQ-PAIR-TABLE),        
001000*   EXACTLY THE WAY IFILDPND CARRIES IT FOR THE BATCH VARIANT.            
001100*   DUPLICATE RECIPE NAMES ARE EXPECTED IN THIS TABLE - RCFBI020          
001200*   MERGES THEM (SEE C00100-MERGE-RICETTE).                               
001300*-----------------------------------------------------------------        
001400 01  RCFI-AREA.                                                           
001500     05  RCFI-SW                    PIC X(02).                            
001600         88  RCFI-SW-OK                     VALUE 'OK'.                   
001700         88  RCFI-SW-TABLE-FULL             VALUE 'TB'.                   
001800*                                  - REQUEST: RAW PAIRS, DUPS OK          
001900     05  RCFI-REQ-PAIR-COUNT        PIC S9(05) COMP.                      
002000     05  RCFI-REQ-PAIR-TABLE OCCURS 500 TIMES                             
002100                            INDEXED BY RCFI-REQ-IX.                       
002200         10  RCFI-REQ-RECIPE        PIC X(40).                            
002300         10  RCFI-REQ-INGREDIENT    PIC X(40).                            
002400*                                  - REQUEST: SUPPLY NAMES ON HAND        
002500     05  RCFI-SUPPLY-COUNT          PIC S9(05) COMP.                      
002600     05  RCFI-SUPPLY-TABLE OCCURS 500 TIMES                               
002700                            INDEXED BY RCFI-SUP-IX.                       
002800         10  RCFI-SUPPLY-NAME       PIC X(40).                            
002900*                                  - RESPONSE: COOKABLE RECIPES           
003000     05  RCFI-OUTPUT-COUNT          PIC S9(05) COMP.                      
003100     05  RCFI-OUTPUT-TABLE OCCURS 300 TIMES                               
003200                            INDEXED BY RCFI-OUT-IX.                       
003300         10  RCFI-OUT-NAME          PIC X(40).                            
003400     05  FILLER                     PIC X(08).                            
