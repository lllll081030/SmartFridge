000100*================================================================*        
000200*    RCFFCOOK  -  COOKABLE-RECIPE OUTPUT ROW                     *        
000300*================================================================*        
000400*   ONE ROW PER RECIPE THE KAHN'S-ALGORITHM PASS DECLARED                 
000500*   COOKABLE, WRITTEN TO OFILCOOK IN THE ORDER THE RECIPE CAME            
000600*   OFF THE ZERO-INDEGREE QUEUE (SEE RCFYKAHN, C00100-ELABORA-            
000700*   CODA).  FIXED 40-BYTE ROW - NO FILLER IS CARRIED HERE, THE            
000800*   RECIPE NAME OCCUPIES THE ENTIRE RECORD, THE SAME WAY THE              
000900*   OLDER OFILRADO SUMMARY ROWS ARE SINGLE-FIELD RECORDS WITH NO          
001000*   TRAILING PAD WHEN THE ROW IS ALREADY AT ITS SPECIFIED WIDTH.          
001100*-----------------------------------------------------------------        
001200 01  COOK-RECORD.                                                         
001300     05  COOK-RECIPE-NAME           PIC X(40).                            
