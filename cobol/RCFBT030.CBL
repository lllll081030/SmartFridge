000100******************************************************************        
000200* NOTE :                                                                  
000300******************************************************************        
000400*                                                                         
000500* PRODOTTO : SMARTFRIDGE COOKABILITY ENGINE                               
000600*                                                                         
000700* FUNZIONE : ANALISI SCOSTAMENTO INGREDIENTI MANCANTI                     
000800*                                                                         
000900* AUTORE   : ENGINEERING                                                  
001000*                                                                         
001100* PROGRAMMA: RCFBT030, COBOL/BATCH                                        
001200*                                                                         
001300* PLAN     : RCFOPX01                                                     
001400*                                                                         
001500* INPUT    : RICETTE/INGREDIENTI (IFILDPND), SCORTE (IFILSUPP),           
001600*            ALIAS (IFILALIA), SCHEDA RICHIESTA (SYSIN)                   
001700*                                                                         
001800* OUTPUT   : REPORT INGREDIENTI MANCANTI (OFILMISS)                       
001900*                                                                         
002000******************************************************************        
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID.    RCFBT030.                                                 
002300 AUTHOR.        A. BIANCHI.                                               
002400 INSTALLATION.  ENGINEERING SPA - DIVISIONE APPLICATIVI BATCH.            
002500 DATE-WRITTEN.  06/28/1988.                                               
002600 DATE-COMPILED.                                                           
002700 SECURITY.      CONFIDENZIALE - USO INTERNO ENGINEERING SPA.              
002800******************************************************************        
002900*                       CHANGE LOG                                        
003000*----------------------------------------------------------------         
003100* DATA      AUTORE   RICH.     DESCRIZIONE                                
003200*----------------------------------------------------------------         
003300* 06/28/88  ABI      RCF-0002  PRIMA STESURA - ANALISI SCOSTAMENTO        
003400*                              INGREDIENTI MANCANTI PER RICETTA.          
003500* 09/02/88  ABI      RCF-0005  AGGIUNTA RISOLUZIONE ALIAS VIA             
003600*                              CALL A RCFYALIA.                           
003700* 03/11/89  MPZ      RCF-0012  CORRETTO CALCOLO COPERTURA - CASO          
003800*                              TOTAL-REQUIRED = ZERO NON GESTITO.         
003900* 07/22/90  MPZ      RCF-0020  L'INSIEME SCORTE RISOLTE ORA PORTA         
004000*                              SIA IL NOME GREZZO CHE IL CANONICO,        
004100*                              COME DA SPECIFICA DI REPARTO.              
004200* 05/03/91  GBN      RCF-0027  AGGIUNTA LETTURA MULTI-SCHEDA SYSIN        
004300*                              - UNA RIGA DI REPORT PER SCHEDA.           
004400* 11/19/92  GBN      RCF-0036  AGGIUNTO LIMITE 20 SULLA LISTA             
004500*                              MANCANTI, COME CAMPI-EDIT DEI              
004600*                              PROGRAMMI DI BATCH ESISTENTI.              
004700* 02/08/94  FTR      RCF-0044  AGGIUNTE LE STATISTICHE DI FINE            
004800*                              ELABORAZIONE (C09020).                     
004900* 10/17/95  FTR      RCF-0051  NESSUNA MODIFICA FUNZIONALE - SOLO         
005000*                              RIGHE DI COMMENTO AGGIORNATE.              
005100* 04/25/97  CVR      RCF-0058  ALLINEATA LA GESTIONE FILE-STATUS          
005200*                              AGLI STANDARD DI REPARTO CORRENTI.         
005300* 12/09/98  CVR      RCF-Y2K1  VERIFICA Y2K: LE DATE DI SISTEMA           
005400*                              SONO ACCETTATE A 4 CIFRE ANNO.             
005500*                              NESSUNA MODIFICA RICHIESTA.                
005600* 06/30/99  CVR      RCF-0064  RIVISTO IL CONTROLLO RETURN-CODE           
005700*                              DOPO LA CALL A RCFYALIA.                   
005800* 02/14/01  PLM      RCF-0070  NESSUNA MODIFICA FUNZIONALE - JCL          
005900*                              DI SCHEDULAZIONE AGGIORNATO.               
006000* 08/19/02  DLS      RCF-0075  IL CODICE 12 E' ORA UNA COSTANTE           
006100*                              DI LAVORO INVECE DI UN LETTERALE           
006200*                              RIPETUTO IN C09000-ERRORE.                 
006300******************************************************************        
006400 ENVIRONMENT DIVISION.                                                    
006500 CONFIGURATION SECTION.                                                   
006600 SOURCE-COMPUTER.  IBM-3090.                                              
006700 OBJECT-COMPUTER.  IBM-3090.                                              
006800 SPECIAL-NAMES.                                                           
006900     C01 IS TOP-OF-FORM                                                   
007000     CLASS ALFA-MAIUSC   IS 'A' THRU 'Z'                                  
007100     UPSI-0 ON STATUS IS RCF-DEBUG-ON                                     
007200            OFF STATUS IS RCF-DEBUG-OFF.                                  
007300*-----------------------------------------------------------------        
007400 INPUT-OUTPUT SECTION.                                                    
007500 FILE-CONTROL.                                                            
007600*                                  - RICETTE/INGREDIENTI INPUT            
007700     SELECT  IFILDPND       ASSIGN    TO IFILDPND                         
007800                            FILE STATUS IS WS-FS-IFILDPND.                
007900*                                  - SCORTE FRIGO INPUT                   
008000     SELECT  IFILSUPP       ASSIGN    TO IFILSUPP                         
008100                            FILE STATUS IS WS-FS-IFILSUPP.                
008200*                                  - ALIAS INGREDIENTI INPUT              
008300     SELECT  IFILALIA       ASSIGN    TO IFILALIA                         
008400                            FILE STATUS IS WS-FS-IFILALIA.                
008500*                                  - SCHEDE RICHIESTA                     
008600     SELECT  SYSIN          ASSIGN    TO SYSIN                            
008700                            FILE STATUS IS WS-FS-SYSIN.                   
008800*                                  - REPORT MANCANTI OUTPUT               
008900     SELECT  OFILMISS       ASSIGN    TO OFILMISS                         
009000                            FILE STATUS IS WS-FS-OFILMISS.                
009100******************************************************************        
009200 DATA DIVISION.                                                           
009300 FILE SECTION.                                                            
009400 FD  IFILDPND                                                             
009500     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.           
009600 01  REC-IFILDPND                  PIC  X(0082).                          
009700*                                  - VISTA DI SOLO CONTROLLO PER          
009800*                                    ISOLARE IL NOME RICETTA IN           
009900*                                    DIAGNOSTICA                          
010000 01  REC-IFILDPND-R REDEFINES REC-IFILDPND.                               
010100     05  REC-IFILDPND-KEY          PIC X(40).                             
010200     05  FILLER                    PIC X(42).                             
010300 FD  IFILSUPP                                                             
010400     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.           
010500 01  REC-IFILSUPP                  PIC  X(0051).                          
010600*                                  - VISTA DI SOLO CONTROLLO PER          
010700*                                    ISOLARE IL NOME SCORTA IN            
010800*                                    DIAGNOSTICA                          
010900 01  REC-IFILSUPP-R REDEFINES REC-IFILSUPP.                               
011000     05  REC-IFILSUPP-KEY          PIC X(40).                             
011100     05  FILLER                    PIC X(11).                             
011200 FD  IFILALIA                                                             
011300     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.           
011400 01  REC-IFILALIA                  PIC  X(0085).                          
011500 FD  SYSIN                                                                
011600     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.           
011700 01  REC-SYSIN.                                                           
011800     05  SYSIN-RICETTA-NOME        PIC X(40).                             
011900     05  FILLER                    PIC X(40).                             
012000 FD  OFILMISS                                                             
012100     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.           
012200 01  REC-OFILMISS                  PIC  X(0860).                          
012300*-----------------------------------------------------------------        
012400 WORKING-STORAGE SECTION.                                                 
012500*                                  - COPY RIGHE FILE DI INGRESSO          
012600     COPY RCFFDPND.                                                       
012700     COPY RCFFSUPP.                                                       
012800     COPY RCFFALIA.                                                       
012900*                                  - COPY RIGA DI USCITA                  
013000     COPY RCFFMISS.                                                       
013100*                                  - COPY AREA DIAGNOSTICA COMUNE         
013200     COPY RCFCLOGA.                                                       
013300*                                  - COPY AREA GENERALIZZATA PER          
013400*                                    LA CALL A RCFYALIA                   
013500     COPY RCFCALIA.                                                       
013600*                                  - COSTANTI DI LAVORO                   
013700 01  WK-COSTANTI-FLAG.                                                    
013800     05 WK-RCFBT030                PIC X(08) VALUE 'RCFBT030'.            
013900     05 WK-RCFYALIA                PIC X(08) VALUE 'RCFYALIA'.            
014000     05 FILLER                     PIC X(04).                             
014100*                                  - TABELLA COPPIE RICETTA/              
014200*                                    INGREDIENTE, FILE INTERO IN          
014300*                                    MEMORIA (NIENTE ISAM/KSDS)           
014400 01  WS-DPND-INTESTAZIONE.                                                
014500     05 WS-DPND-COUNT              PIC S9(05) COMP.                       
014600     05 FILLER                     PIC X(05).                             
014700 01  WS-DPND-TABLE-AREA.                                                  
014800     05 WS-DPND-ROW OCCURS 2000 TIMES                                     
014900                           INDEXED BY WS-DPND-IX.                         
015000         10 WS-DPND-RCP-NOME       PIC X(40).                             
015100         10 WS-DPND-ING-NOME       PIC X(40).                             
015200         10 WS-DPND-SEASON-SW      PIC X(01).                             
015300             88 WS-DPND-IS-SEASON          VALUE 'Y'.                     
015400     05 FILLER                     PIC X(06).                             
015500*                                  - TABELLA SCORTE RISOLTE               
015600*                                    (GREZZO + CANONICO, RCF-0020)        
015700 01  WS-RSUPP-INTESTAZIONE.                                               
015800     05 WS-RSUPP-COUNT             PIC S9(05) COMP.                       
015900     05 FILLER                     PIC X(05).                             
016000 01  WS-RSUPP-TABLE-AREA.                                                 
016100     05 WS-RSUPP-NOME OCCURS 1000 TIMES                                   
016200                           INDEXED BY WS-RSUPP-IX                         
016300                           PIC X(40).                                     
016400     05 FILLER                     PIC X(06).                             
016500*                                  - VARIABILI DI LAVORO                  
016600 01  WS-LAVORO.                                                           
016700     05 WS-FS-IFILDPND             PIC X(02).                             
016800     05 WS-FS-IFILSUPP             PIC X(02).                             
016900     05 WS-FS-IFILALIA             PIC X(02).                             
017000     05 WS-FS-SYSIN                PIC X(02).                             
017100     05 WS-FS-OFILMISS             PIC X(02).                             
017200     05 WS-PRESENTE-SW             PIC X(01).                             
017300         88 WS-PRESENTE                    VALUE 'Y'.                     
017400     05 WS-SCAN-IX                 PIC S9(05) COMP.                       
017500     05 FILLER                     PIC X(04).                             
017600*                                  - CONTATORI STATISTICHE                
017700 01  WS-STATISTICHE.                                                      
017800     05 WS-TOT-DPND-LETTI          PIC S9(05) COMP.                       
017900     05 WS-TOT-SUPP-LETTI          PIC S9(05) COMP.                       
018000     05 WS-TOT-ALIAS-LETTI         PIC S9(05) COMP.                       
018100     05 WS-TOT-SCHEDE              PIC S9(05) COMP.                       
018200     05  CAMPI-EDIT       OCCURS  10.                                     
018300         10  NUM-EDIT              PIC ---.---.---.--9.                   
018400     05  FILLER                    PIC X(04).                             
018500*                                  - CODICE DI RIENTRO PASSATO            
018600*                                    ALLO JCL DA C09000-ERRORE            
018700 77  WS-ABEND-RC                   PIC S9(03) COMP VALUE 12.              
018800*                                  - DATA/ORA DI SISTEMA                  
018900 01  CAMPI-TIMEDATE.                                                      
019000     05  WSS-DATE-SIS.                                                    
019100         10  WSS-AAAA              PIC 9(04).                             
019200         10  WSS-MM                PIC 9(02).                             
019300         10  WSS-GG                PIC 9(02).                             
019400     05  WSS-DATE-SIS-X REDEFINES WSS-DATE-SIS                            
019500                                   PIC X(08).                             
019600     05  WSS-TIME-SIS.                                                    
019700         10  WSS-ORA               PIC 9(02).                             
019800         10  WSS-MIN               PIC 9(02).                             
019900         10  WSS-SEC               PIC 9(02).                             
020000     05  DIS-DATE.                                                        
020100         10  DIS-GG                PIC 9(02).                             
020200         10  FILL-DT1              PIC X(01).                             
020300         10  DIS-MM                PIC 9(02).                             
020400         10  FILL-DT2              PIC X(01).                             
020500         10  DIS-AAAA              PIC 9(04).                             
020600     05  DIS-TIME.                                                        
020700         10  DIS-ORA               PIC 9(02).                             
020800         10  FILL-TM1              PIC X(01).                             
020900         10  DIS-MIN               PIC 9(02).                             
021000         10  FILL-TM2              PIC X(01).                             
021100         10  DIS-SEC               PIC 9(02).                             
021200     05  DIS-DATE-INI              PIC X(10).                             
021300     05  DIS-TIME-INI              PIC X(08).                             
021400     05  FILLER                    PIC X(04).                             
021500*                                  - AREA CALCOLO COPERTURA               
021600 01  WS-COPERTURA-CALC.                                                   
021700     05 WS-COP-NUMERATORE          PIC S9(07) COMP-3.                     
021800     05 WS-COP-DIVISORE            PIC S9(05) COMP.                       
021900     05 FILLER                     PIC X(04).                             
022000*-----------------------------------------------------------------        
022100 PROCEDURE DIVISION.                                                      
022200*-----------------------------------------------------------------        
022300 C00000-MAINLINE.                                                         
022400     PERFORM C00010-INIT.                                                 
022500     PERFORM C00300-CICLO-SCHEDE THRU C00300-EXIT                         
022600        UNTIL WS-FS-SYSIN = '10'.                                         
022700     PERFORM C01000-FINE.                                                 
022800*-----------------------------------------------------------------        
022900 C00010-INIT.                                                             
023000     INITIALIZE WS-DPND-INTESTAZIONE WS-DPND-TABLE-AREA                   
023100                WS-RSUPP-INTESTAZIONE WS-RSUPP-TABLE-AREA                 
023200                WS-LAVORO WS-STATISTICHE.                                 
023300     MOVE WK-RCFBT030               TO LOG-PROGRAMMA.                     
023400     PERFORM C08180-ACCEPT-TIMEDATE.                                      
023500     MOVE DIS-DATE                  TO DIS-DATE-INI.                      
023600     MOVE DIS-TIME                  TO DIS-TIME-INI.                      
023700     PERFORM C08000-OPEN-FILES.                                           
023800     PERFORM C00020-DISPL-INIT.                                           
023900     PERFORM C00100-CARICA-DIPENDENZE THRU C00100-EXIT.                   
024000     PERFORM C00150-CARICA-ALIAS THRU C00150-EXIT.                        
024100     PERFORM C00200-CARICA-SCORTE-RISOLTE THRU C00200-EXIT.               
024200     PERFORM C08070-READ-SYSIN.                                           
024300*-----------------------------------------------------------------        
024400 C00020-DISPL-INIT.                                                       
024500     DISPLAY                                                              
024600     '*======================================================*'.          
024700     DISPLAY                                                              
024800     '*====        INIZIO ELABORAZIONE RCFBT030          ====*'.          
024900     DISPLAY                                                              
025000     '*====   DATA INIZIO: ' DIS-DATE-INI.                                
025100     DISPLAY                                                              
025200     '*====    ORA INIZIO: ' DIS-TIME-INI.                                
025300*-----------------------------------------------------------------        
025400* CARICA L'INTERO FILE RICETTE/INGREDIENTI IN TABELLA (NIENTE             
025500* ISAM/KSDS SU QUESTA MACCHINA - VEDI RCFFALIA), COSI' OGNI SCHEDA        
025600* SYSIN PUO' ESSERE SCANDITA SENZA RILEGGERE IL FILE DA CAPO.             
025700*-----------------------------------------------------------------        
025800 C00100-CARICA-DIPENDENZE.                                                
025900     PERFORM C08050-READ-IFILDPND.                                        
026000     PERFORM C00101-INSERISCI-RIGA THRU C00101-EXIT                       
026100        UNTIL WS-FS-IFILDPND = '10'.                                      
026200     PERFORM C08110-CLOSE-IFILDPND.                                       
026300 C00100-EXIT.                                                             
026400     EXIT.                                                                
026500*-----------------------------------------------------------------        
026600 C00101-INSERISCI-RIGA.                                                   
026700     IF WS-DPND-COUNT < 2000                                              
026800        ADD 1                       TO WS-DPND-COUNT                      
026900        SET WS-DPND-IX             TO WS-DPND-COUNT                       
027000        MOVE DPND-RECIPE-NAME       TO WS-DPND-RCP-NOME                   
027100                                       (WS-DPND-IX)                       
027200        MOVE DPND-INGREDIENT-NAME   TO WS-DPND-ING-NOME                   
027300                                       (WS-DPND-IX)                       
027400        IF DPND-SEASONING                                                 
027500           MOVE 'Y'                 TO WS-DPND-SEASON-SW                  
027600                                       (WS-DPND-IX)                       
027700        ELSE                                                              
027800           MOVE 'N'                 TO WS-DPND-SEASON-SW                  
027900                                       (WS-DPND-IX)                       
028000        END-IF                                                            
028100     ELSE                                                                 
028200        MOVE '0020'                 TO LOG-PUNTO                          
028300        MOVE 'TABELLA DIPENDENZE PIENA'                                   
028400                                    TO LOG-DESCRIZIONE                    
028500        MOVE 'RCFB'                 TO LOG-CODICE-X                       
028600        PERFORM C09000-ERRORE                                             
028700        PERFORM C09030-END                                                
028800     END-IF.                                                              
028900     PERFORM C08050-READ-IFILDPND.                                        
029000 C00101-EXIT.                                                             
029100     EXIT.                                                                
029200*-----------------------------------------------------------------        
029300* CARICA LA TABELLA ALIAS UNA VOLTA SOLA IN RCFA-ALIAS-TABLE, LA          
029400* STESSA AREA CHE VIENE PASSATA AD OGNI CALL A RCFYALIA.                  
029500*-----------------------------------------------------------------        
029600 C00150-CARICA-ALIAS.                                                     
029700     MOVE ZERO                      TO RCFA-ALIAS-COUNT.                  
029800     PERFORM C08055-READ-IFILALIA.                                        
029900     PERFORM C00151-INSERISCI-ALIAS THRU C00151-EXIT                      
030000        UNTIL WS-FS-IFILALIA = '10'.                                      
030100     PERFORM C08115-CLOSE-IFILALIA.                                       
030200 C00150-EXIT.                                                             
030300     EXIT.                                                                
030400*-----------------------------------------------------------------        
030500 C00151-INSERISCI-ALIAS.                                                  
030600     IF RCFA-ALIAS-COUNT < 500                                            
030700        ADD 1                       TO RCFA-ALIAS-COUNT                   
030800        SET RCFA-ALI-IX            TO RCFA-ALIAS-COUNT                    
030900        MOVE ALIA-CANONICAL-NAME    TO RCFA-ALI-CANONICAL                 
031000                                       (RCFA-ALI-IX)                      
031100        MOVE ALIA-ALIAS-NAME        TO RCFA-ALI-ALIAS                     
031200                                       (RCFA-ALI-IX)                      
031300        MOVE ALIA-CONFIDENCE        TO RCFA-ALI-CONFIDENCE                
031400                                       (RCFA-ALI-IX)                      
031500     ELSE                                                                 
031600        MOVE '0021'                 TO LOG-PUNTO                          
031700        MOVE 'TABELLA ALIAS PIENA' TO LOG-DESCRIZIONE                     
031800        MOVE 'RCFA'                 TO LOG-CODICE-X                       
031900        PERFORM C09000-ERRORE                                             
032000        PERFORM C09030-END                                                
032100     END-IF.                                                              
032200     PERFORM C08055-READ-IFILALIA.                                        
032300 C00151-EXIT.                                                             
032400     EXIT.                                                                
032500*-----------------------------------------------------------------        
032600* PER OGNI SCORTA GREZZA, TIENE IL NOME GREZZO E IL NOME CANONICO         
032700* RISOLTO VIA CALL A RCFYALIA (RCF-0020 - L'INSIEME SCORTE RISOLTE        
032800* DEVE CONTENERE ENTRAMBI).                                               
032900*-----------------------------------------------------------------        
033000 C00200-CARICA-SCORTE-RISOLTE.                                            
033100     PERFORM C08060-READ-IFILSUPP.                                        
033200     PERFORM C00201-CICLO-SCORTE THRU C00201-EXIT                         
033300        UNTIL WS-FS-IFILSUPP = '10'.                                      
033400     PERFORM C08120-CLOSE-IFILSUPP.                                       
033500 C00200-EXIT.                                                             
033600     EXIT.                                                                
033700*-----------------------------------------------------------------        
033800 C00201-CICLO-SCORTE.                                                     
033900     PERFORM C00210-AGGIUNGI-RISOLTA THRU C00210-EXIT.                    
034000     MOVE SUPP-NAME                 TO RCFA-INPUT-NAME.                   
034100     CALL WK-RCFYALIA USING RCFA-AREA END-CALL.                           
034200     IF NOT RCFA-SW-OK                                                    
034300        MOVE '0031'                 TO LOG-PUNTO                          
034400        MOVE 'RCFYALIA HA RESTITUITO SW DIVERSO DA OK'                    
034500                                    TO LOG-DESCRIZIONE                    
034600        MOVE RCFA-SW                TO LOG-CODICE-X                       
034700        PERFORM C09000-ERRORE                                             
034800        PERFORM C09030-END                                                
034900     END-IF.                                                              
035000     IF RCFA-CANONICAL-NAME NOT = SUPP-NAME                               
035100        MOVE RCFA-CANONICAL-NAME    TO SUPP-NAME                          
035200        PERFORM C00210-AGGIUNGI-RISOLTA THRU C00210-EXIT                  
035300     END-IF.                                                              
035400     PERFORM C08060-READ-IFILSUPP.                                        
035500 C00201-EXIT.                                                             
035600     EXIT.                                                                
035700*-----------------------------------------------------------------        
035800 C00210-AGGIUNGI-RISOLTA.                                                 
035900     IF WS-RSUPP-COUNT < 1000                                             
036000        ADD 1                       TO WS-RSUPP-COUNT                     
036100        SET WS-RSUPP-IX            TO WS-RSUPP-COUNT                      
036200        MOVE SUPP-NAME              TO WS-RSUPP-NOME (WS-RSUPP-IX)        
036300     ELSE                                                                 
036400        MOVE '0022'                 TO LOG-PUNTO                          
036500        MOVE 'TABELLA SCORTE RISOLTE PIENA'                               
036600                                    TO LOG-DESCRIZIONE                    
036700        MOVE 'RCFB'                 TO LOG-CODICE-X                       
036800        PERFORM C09000-ERRORE                                             
036900        PERFORM C09030-END                                                
037000     END-IF.                                                              
037100 C00210-EXIT.                                                             
037200     EXIT.                                                                
037300*-----------------------------------------------------------------        
037400* UNA SCHEDA SYSIN PER RICETTA DA ANALIZZARE - UNA RIGA DI REPORT         
037500* SCRITTA PER OGNI SCHEDA (RCF-0027).                                     
037600*-----------------------------------------------------------------        
037700 C00300-CICLO-SCHEDE.                                                     
037800     ADD 1                          TO WS-TOT-SCHEDE.                     
037900     PERFORM C00310-INIT-RICHIESTA.                                       
038000     PERFORM C00320-VERIFICA-MANCANTI THRU C00320-EXIT.                   
038100     PERFORM C00400-CALCOLA-COPERTURA.                                    
038200     PERFORM C08080-WRITE-OFILMISS.                                       
038300     PERFORM C08070-READ-SYSIN.                                           
038400 C00300-EXIT.                                                             
038500     EXIT.                                                                
038600*-----------------------------------------------------------------        
038700 C00310-INIT-RICHIESTA.                                                   
038800     INITIALIZE MRPT-RECORD.                                              
038900     MOVE SYSIN-RICETTA-NOME        TO MRPT-RECIPE-NAME.                  
039000     MOVE ZERO                      TO WS-SCAN-IX.                        
039100*-----------------------------------------------------------------        
039200* SCANDISCE LA TABELLA DIPENDENZE PER LA RICETTA RICHIESTA - LE           
039300* RIGHE DI CONDIMENTO SONO ESCLUSE DAL CONTEGGIO RICHIESTO PER            
039400* REGOLA DI REPARTO, OGNI INGREDIENTE RIMASTO E' RISOLTO VIA              
039500* RCFYALIA E POI CERCATO NELL'INSIEME SCORTE RISOLTE.                     
039600*-----------------------------------------------------------------        
039700 C00320-VERIFICA-MANCANTI.                                                
039800     PERFORM C00321-CONFRONTA-RIGA THRU C00321-EXIT                       
039900        VARYING WS-SCAN-IX FROM 1 BY 1                                    
040000          UNTIL WS-SCAN-IX > WS-DPND-COUNT.                               
040100 C00320-EXIT.                                                             
040200     EXIT.                                                                
040300*-----------------------------------------------------------------        
040400 C00321-CONFRONTA-RIGA.                                                   
040500     IF WS-DPND-RCP-NOME (WS-SCAN-IX) = MRPT-RECIPE-NAME                  
040600    AND NOT WS-DPND-IS-SEASON (WS-SCAN-IX)                                
040700        ADD 1                       TO MRPT-TOTAL-REQUIRED                
040800        MOVE WS-DPND-ING-NOME (WS-SCAN-IX) TO RCFA-INPUT-NAME             
040900        CALL WK-RCFYALIA USING RCFA-AREA END-CALL                         
041000        IF NOT RCFA-SW-OK                                                 
041100           MOVE '0032'              TO LOG-PUNTO                          
041200           MOVE 'RCFYALIA HA RESTITUITO SW DIVERSO DA OK'                 
041300                                    TO LOG-DESCRIZIONE                    
041400           MOVE RCFA-SW             TO LOG-CODICE-X                       
041500           PERFORM C09000-ERRORE                                          
041600           PERFORM C09030-END                                             
041700        END-IF                                                            
041800        PERFORM C00330-CERCA-RISOLTA THRU C00330-EXIT                     
041900        IF NOT WS-PRESENTE                                                
042000           PERFORM C00340-AGGIUNGI-MANCANTE THRU C00340-EXIT              
042100        END-IF                                                            
042200     END-IF.                                                              
042300 C00321-EXIT.                                                             
042400     EXIT.                                                                
042500*-----------------------------------------------------------------        
042600* L'INGREDIENTE E' "IN FRIGO" SE IL SUO NOME GREZZO O IL SUO NOME         
042700* CANONICO RISOLTO COMPARE NELL'INSIEME SCORTE RISOLTE.                   
042800*-----------------------------------------------------------------        
042900 C00330-CERCA-RISOLTA.                                                    
043000     MOVE 'N'                       TO WS-PRESENTE-SW.                    
043100     SET WS-RSUPP-IX               TO 1.                                  
043200     PERFORM C00331-CONFRONTA-RISOLTA THRU C00331-EXIT                    
043300        VARYING WS-RSUPP-IX FROM 1 BY 1                                   
043400          UNTIL WS-RSUPP-IX > WS-RSUPP-COUNT                              
043500             OR WS-PRESENTE.                                              
043600 C00330-EXIT.                                                             
043700     EXIT.                                                                
043800*-----------------------------------------------------------------        
043900 C00331-CONFRONTA-RISOLTA.                                                
044000     IF WS-RSUPP-NOME (WS-RSUPP-IX) =                                     
044100                              WS-DPND-ING-NOME (WS-SCAN-IX)               
044200     OR WS-RSUPP-NOME (WS-RSUPP-IX) = RCFA-CANONICAL-NAME                 
044300        MOVE 'Y'                    TO WS-PRESENTE-SW                     
044400     END-IF.                                                              
044500 C00331-EXIT.                                                             
044600     EXIT.                                                                
044700*-----------------------------------------------------------------        
044800 C00340-AGGIUNGI-MANCANTE.                                                
044900     ADD 1                          TO MRPT-MISSING-COUNT.                
045000     IF MRPT-MISSING-COUNT < 21                                           
045100        SET MRPT-MISS-IX           TO MRPT-MISSING-COUNT                  
045200        MOVE WS-DPND-ING-NOME (WS-SCAN-IX)                                
045300                                    TO MRPT-MISSING-NAME                  
045400                                       (MRPT-MISS-IX)                     
045500     END-IF.                                                              
045600 C00340-EXIT.                                                             
045700     EXIT.                                                                
045800*-----------------------------------------------------------------        
045900* COVERAGE-PERCENT = (TOTAL-REQUIRED - MISSING-COUNT) * 100 /             
046000* TOTAL-REQUIRED, ARROTONDATO A DUE DECIMALI; 100.00 SE                   
046100* TOTAL-REQUIRED E' ZERO (RCF-0012).                                      
046200*-----------------------------------------------------------------        
046300 C00400-CALCOLA-COPERTURA.                                                
046400     IF MRPT-TOTAL-REQUIRED = ZERO                                        
046500        MOVE 100.00                 TO MRPT-COVERAGE-PERCENT              
046600     ELSE                                                                 
046700        COMPUTE WS-COP-NUMERATORE                                         
046800              = (MRPT-TOTAL-REQUIRED - MRPT-MISSING-COUNT) * 100          
046900        COMPUTE MRPT-COVERAGE-PERCENT ROUNDED                             
047000              = WS-COP-NUMERATORE / MRPT-TOTAL-REQUIRED                   
047100     END-IF.                                                              
047200*-----------------------------------------------------------------        
047300 C01000-FINE.                                                             
047400     PERFORM C08130-CLOSE-SYSIN.                                          
047500     PERFORM C08140-CLOSE-OFILMISS.                                       
047600     PERFORM C09020-STATISTICHE.                                          
047700     PERFORM C09030-END.                                                  
047800*-----------------------------------------------------------------        
047900 C08000-OPEN-FILES.                                                       
048000     OPEN INPUT  IFILDPND.                                                
048100     IF WS-FS-IFILDPND NOT = '00'                                         
048200        MOVE '0010' TO LOG-PUNTO                                          
048300        MOVE 'OPEN IFILDPND' TO LOG-DESCRIZIONE                           
048400        MOVE WS-FS-IFILDPND TO LOG-CODICE-X                               
048500        PERFORM C09000-ERRORE                                             
048600        PERFORM C09030-END                                                
048700     END-IF.                                                              
048800     OPEN INPUT  IFILSUPP.                                                
048900     IF WS-FS-IFILSUPP NOT = '00'                                         
049000        MOVE '0011' TO LOG-PUNTO                                          
049100        MOVE 'OPEN IFILSUPP' TO LOG-DESCRIZIONE                           
049200        MOVE WS-FS-IFILSUPP TO LOG-CODICE-X                               
049300        PERFORM C09000-ERRORE                                             
049400        PERFORM C09030-END                                                
049500     END-IF.                                                              
049600     OPEN INPUT  IFILALIA.                                                
049700     IF WS-FS-IFILALIA NOT = '00'                                         
049800        MOVE '0012' TO LOG-PUNTO                                          
049900        MOVE 'OPEN IFILALIA' TO LOG-DESCRIZIONE                           
050000        MOVE WS-FS-IFILALIA TO LOG-CODICE-X                               
050100        PERFORM C09000-ERRORE                                             
050200        PERFORM C09030-END                                                
050300     END-IF.                                                              
050400     OPEN INPUT  SYSIN.                                                   
050500     IF WS-FS-SYSIN NOT = '00'                                            
050600        MOVE '0013' TO LOG-PUNTO                                          
050700        MOVE 'OPEN SYSIN' TO LOG-DESCRIZIONE                              
050800        MOVE WS-FS-SYSIN TO LOG-CODICE-X                                  
050900        PERFORM C09000-ERRORE                                             
051000        PERFORM C09030-END                                                
051100     END-IF.                                                              
051200     OPEN OUTPUT OFILMISS.                                                
051300     IF WS-FS-OFILMISS NOT = '00'                                         
051400        MOVE '0014' TO LOG-PUNTO                                          
051500        MOVE 'OPEN OFILMISS' TO LOG-DESCRIZIONE                           
051600        MOVE WS-FS-OFILMISS TO LOG-CODICE-X                               
051700        PERFORM C09000-ERRORE                                             
051800        PERFORM C09030-END                                                
051900     END-IF.                                                              
052000*-----------------------------------------------------------------        
052100 C08050-READ-IFILDPND.                                                    
052200     READ IFILDPND INTO DPND-RECORD.                                      
052300     EVALUATE WS-FS-IFILDPND                                              
052400        WHEN '00'                                                         
052500           ADD 1                    TO WS-TOT-DPND-LETTI                  
052600        WHEN '10'                                                         
052700           CONTINUE                                                       
052800        WHEN OTHER                                                        
052900           MOVE '0040'              TO LOG-PUNTO                          
053000           MOVE 'READ IFILDPND'     TO LOG-DESCRIZIONE                    
053100           MOVE WS-FS-IFILDPND      TO LOG-CODICE-X                       
053200           PERFORM C09000-ERRORE                                          
053300           PERFORM C09030-END                                             
053400     END-EVALUATE.                                                        
053500*-----------------------------------------------------------------        
053600 C08055-READ-IFILALIA.                                                    
053700     READ IFILALIA INTO ALIA-RECORD.                                      
053800     EVALUATE WS-FS-IFILALIA                                              
053900        WHEN '00'                                                         
054000           ADD 1                    TO WS-TOT-ALIAS-LETTI                 
054100        WHEN '10'                                                         
054200           CONTINUE                                                       
054300        WHEN OTHER                                                        
054400           MOVE '0041'              TO LOG-PUNTO                          
054500           MOVE 'READ IFILALIA'     TO LOG-DESCRIZIONE                    
054600           MOVE WS-FS-IFILALIA      TO LOG-CODICE-X                       
054700           PERFORM C09000-ERRORE                                          
054800           PERFORM C09030-END                                             
054900     END-EVALUATE.                                                        
055000*-----------------------------------------------------------------        
055100 C08060-READ-IFILSUPP.                                                    
055200     READ IFILSUPP INTO SUPP-RECORD.                                      
055300     EVALUATE WS-FS-IFILSUPP                                              
055400        WHEN '00'                                                         
055500           ADD 1                    TO WS-TOT-SUPP-LETTI                  
055600        WHEN '10'                                                         
055700           CONTINUE                                                       
055800        WHEN OTHER                                                        
055900           MOVE '0042'              TO LOG-PUNTO                          
056000           MOVE 'READ IFILSUPP'     TO LOG-DESCRIZIONE                    
056100           MOVE WS-FS-IFILSUPP      TO LOG-CODICE-X                       
056200           PERFORM C09000-ERRORE                                          
056300           PERFORM C09030-END                                             
056400     END-EVALUATE.                                                        
056500*-----------------------------------------------------------------        
056600 C08070-READ-SYSIN.                                                       
056700     READ SYSIN.                                                          
056800     IF WS-FS-SYSIN = '00' OR WS-FS-SYSIN = '10'                          
056900        CONTINUE                                                          
057000     ELSE                                                                 
057100        MOVE '0043'                 TO LOG-PUNTO                          
057200        MOVE 'READ SYSIN'           TO LOG-DESCRIZIONE                    
057300        MOVE WS-FS-SYSIN            TO LOG-CODICE-X                       
057400        PERFORM C09000-ERRORE                                             
057500        PERFORM C09030-END                                                
057600     END-IF.                                                              
057700*-----------------------------------------------------------------        
057800 C08080-WRITE-OFILMISS.                                                   
057900     MOVE MRPT-RECORD               TO REC-OFILMISS.                      
058000     WRITE REC-OFILMISS.                                                  
058100     IF WS-FS-OFILMISS NOT = '00'                                         
058200        MOVE '0050'                 TO LOG-PUNTO                          
058300        MOVE 'WRITE OFILMISS'       TO LOG-DESCRIZIONE                    
058400        MOVE WS-FS-OFILMISS         TO LOG-CODICE-X                       
058500        PERFORM C09000-ERRORE                                             
058600        PERFORM C09030-END                                                
058700     END-IF.                                                              
058800*-----------------------------------------------------------------        
058900 C08110-CLOSE-IFILDPND.                                                   
059000     CLOSE IFILDPND.                                                      
059100*-----------------------------------------------------------------        
059200 C08115-CLOSE-IFILALIA.                                                   
059300     CLOSE IFILALIA.                                                      
059400*-----------------------------------------------------------------        
059500 C08120-CLOSE-IFILSUPP.                                                   
059600     CLOSE IFILSUPP.                                                      
059700*-----------------------------------------------------------------        
059800 C08130-CLOSE-SYSIN.                                                      
059900     CLOSE SYSIN.                                                         
060000*-----------------------------------------------------------------        
060100 C08140-CLOSE-OFILMISS.                                                   
060200     CLOSE OFILMISS.                                                      
060300*-----------------------------------------------------------------        
060400 C08180-ACCEPT-TIMEDATE.                                                  
060500     ACCEPT WSS-TIME-SIS FROM TIME.                                       
060600     MOVE WSS-ORA                         TO DIS-ORA.                     
060700     MOVE WSS-MIN                         TO DIS-MIN.                     
060800     MOVE WSS-SEC                         TO DIS-SEC.                     
060900     MOVE ':'                             TO FILL-TM1.                    
061000     MOVE ':'                             TO FILL-TM2.                    
061100     ACCEPT WSS-DATE-SIS FROM DATE YYYYMMDD.                              
061200     MOVE WSS-AAAA                        TO DIS-AAAA.                    
061300     MOVE WSS-MM                          TO DIS-MM.                      
061400     MOVE WSS-GG                          TO DIS-GG.                      
061500     MOVE '-'                             TO FILL-DT1.                    
061600     MOVE '-'                             TO FILL-DT2.                    
061700*-----------------------------------------------------------------        
061800 C09000-ERRORE.                                                           
061900     MOVE WSS-DATE-SIS-X                   TO LOG-DATA.                   
062000     MOVE ZERO                             TO LOG-ORA.                    
062100     DISPLAY                                                              
062200     '*====----------------------------------------------====*'.          
062300     DISPLAY                                                              
062400     '*====                 ERRORE GRAVE                 ====*'.          
062500     DISPLAY                                                              
062600     '*====----------------------------------------------====*'.          
062700     DISPLAY                                                              
062800     '*====   PROGRAMMA    : ' LOG-PROGRAMMA.                             
062900     DISPLAY                                                              
063000     '*====   PUNTO        : ' LOG-PUNTO.                                 
063100     DISPLAY                                                              
063200     '*====   DESCRIZIONE  : ' LOG-DESCRIZIONE.                           
063300     DISPLAY                                                              
063400     '*====   CODICE-X     : ' LOG-CODICE-X.                              
063500     MOVE WS-ABEND-RC                     TO RETURN-CODE.                 
063600*-----------------------------------------------------------------        
063700 C09020-STATISTICHE.                                                      
063800     MOVE WS-TOT-DPND-LETTI                TO NUM-EDIT(01).               
063900     MOVE WS-TOT-SUPP-LETTI                TO NUM-EDIT(02).               
064000     MOVE WS-TOT-ALIAS-LETTI                TO NUM-EDIT(03).              
064100     MOVE WS-TOT-SCHEDE                    TO NUM-EDIT(04).               
064200     DISPLAY                                                              
064300     '*====----------------------------------------------====*'.          
064400     DISPLAY                                                              
064500     '*====            S T A T I S T I C H E             ====*'.          
064600     DISPLAY                                                              
064700     '*====----------------------------------------------====*'.          
064800     DISPLAY ' TOT. LETTI RICETTE/INGREDIENTI....: ' NUM-EDIT(01).        
064900     DISPLAY ' TOT. LETTI SCORTE FRIGO..........: ' NUM-EDIT(02).         
065000     DISPLAY ' TOT. LETTI ALIAS.................: ' NUM-EDIT(03).         
065100     DISPLAY ' TOT. SCHEDE ANALIZZATE...........: ' NUM-EDIT(04).         
065200*-----------------------------------------------------------------        
065300 C09030-END.                                                              
065400     PERFORM C08180-ACCEPT-TIMEDATE.                                      
065500     DISPLAY                                                              
065600     '*====----------------------------------------------====*'.          
065700     DISPLAY                                                              
065800     '*====          FINE ELABORAZIONE RCFBT030          ====*'.          
065900     DISPLAY                                                              
066000     '*====     DATA FINE: ' DIS-DATE.                                    
066100     DISPLAY                                                              
066200     '*====      ORA FINE: ' DIS-TIME.                                    
066300     DISPLAY                                                              
066400     '*======================================================*'.          
066500     STOP RUN.                                                            
066600*=====================      END       ****************************        
