000100******************************************************************        
000200* NOTE :                                                                  
000300******************************************************************        
000400*                                                                         
000500* PRODOTTO : SMARTFRIDGE COOKABILITY ENGINE                               
000600*                                                                         
000700* FUNZIONE : PILOTA RICETTE COTTURABILI DA FRIGO                          
000800*                                                                         
000900* AUTORE   : ENGINEERING                                                  
001000*                                                                         
001100* PROGRAMMA: RCFBT010, COBOL/BATCH                                        
001200*                                                                         
001300* PLAN     : RCFOPX01                                                     
001400*                                                                         
001500* INPUT    : RICETTE/INGREDIENTI (IFILDPND)                               
001600*                                                                         
001700* INPUT    : SCORTE FRIGO (IFILSUPP)                                      
001800*                                                                         
001900* OUTPUT   : RICETTE COTTURABILI (OFILCOOK)                               
002000*                                                                         
002100******************************************************************        
002200 IDENTIFICATION DIVISION.                                                 
002300 PROGRAM-ID.    RCFBT010.                                                 
002400 AUTHOR.        A. BIANCHI.                                               
002500 INSTALLATION.  ENGINEERING SPA - DIVISIONE APPLICATIVI BATCH.            
002600 DATE-WRITTEN.  06/10/1988.                                               
002700 DATE-COMPILED.                                                           
002800 SECURITY.      CONFIDENZIALE - USO INTERNO ENGINEERING SPA.              
002900******************************************************************        
003000*                       CHANGE LOG                                        
003100*----------------------------------------------------------------         
003200* DATA      AUTORE   RICH.     DESCRIZIONE                                
003300*----------------------------------------------------------------         
003400* 06/10/88  ABI      RCF-0001  PRIMA STESURA - PILOTA NOTTURNO            
003500*                              ESTRAZIONE RICETTE COTTURABILI DA          
003600*                              FRIGO PER IL SISTEMA SMARTFRIDGE.          
003700* 09/02/88  ABI      RCF-0004  RICHIAMO A RCFYKAHN PER LA                 
003800*                              RISOLUZIONE DELLA COTTURABILITA'           
003900*                              (ALGORITMO DI KAHN CONDIVISO).             
004000* 03/11/89  MPZ      RCF-0013  CORRETTA ESCLUSIONE DELLE RIGHE DI         
004100*                              CONDIMENTO (IS-SEASONING = 1) DAL          
004200*                              CALCOLO DELL'IN-DEGREE.                    
004300* 07/22/90  MPZ      RCF-0021  SE FILE RICETTE O FILE SCORTE SONO         
004400*                              VUOTI, IL FILE DI OUTPUT RESTA             
004500*                              VUOTO E IL PROGRAMMA TERMINA PULITO        
004600* 05/03/91  GBN      RCF-0028  ELIMINATE LE COPPIE RICETTA/               
004700*                              INGREDIENTE DUPLICATE PRIMA DEL            
004800*                              CALCOLO DELL'IN-DEGREE.                    
004900* 11/19/92  GBN      RCF-0035  AGGIUNTA GESTIONE SOVRAFFOLLAMENTO         
005000*                              TABELLE (RCFK-SW = 'TB').                  
005100* 02/08/94  FTR      RCF-0043  AGGIUNTE LE STATISTICHE DI FINE            
005200*                              ELABORAZIONE (C09020).                     
005300* 10/17/95  FTR      RCF-0050  NESSUNA MODIFICA FUNZIONALE - SOLO         
005400*                              RIGHE DI COMMENTO AGGIORNATE.              
005500* 04/25/97  CVR      RCF-0057  ALLINEATA LA GESTIONE FILE-STATUS          
005600*                              AGLI STANDARD DI REPARTO CORRENTI.         
005700* 12/09/98  CVR      RCF-Y2K1  VERIFICA Y2K: LE DATE DI SISTEMA           
005800*                              SONO ACCETTATE A 4 CIFRE ANNO.             
005900*                              NESSUNA MODIFICA RICHIESTA.                
006000* 06/30/99  CVR      RCF-0063  RIVISTO IL CONTROLLO RETURN-CODE           
006100*                              DOPO LA CALL A RCFYKAHN.                   
006200* 02/14/01  PLM      RCF-0069  NESSUNA MODIFICA FUNZIONALE - JCL          
006300*                              DI SCHEDULAZIONE AGGIORNATO.               
006400* 08/19/02  DLS      RCF-0074  IL CODICE 12 E' ORA UNA COSTANTE           
006500*                              DI LAVORO INVECE DI UN LETTERALE           
006600*                              RIPETUTO IN C09000-ERRORE.                 
006700******************************************************************        
006800 ENVIRONMENT DIVISION.                                                    
006900 CONFIGURATION SECTION.                                                   
007000 SOURCE-COMPUTER.  IBM-3090.                                              
007100 OBJECT-COMPUTER.  IBM-3090.                                              
007200 SPECIAL-NAMES.                                                           
007300     C01 IS TOP-OF-FORM                                                   
007400     CLASS ALFA-MAIUSC   IS 'A' THRU 'Z'                                  
007500     UPSI-0 ON STATUS IS RCF-DEBUG-ON                                     
007600            OFF STATUS IS RCF-DEBUG-OFF.                                  
007700*-----------------------------------------------------------------        
007800 INPUT-OUTPUT SECTION.                                                    
007900 FILE-CONTROL.                                                            
008000*                                  - RICETTE/INGREDIENTI INPUT            
008100     SELECT  IFILDPND       ASSIGN    TO IFILDPND                         
008200                            FILE STATUS IS WS-FS-IFILDPND.                
008300*                                  - SCORTE FRIGO INPUT                   
008400     SELECT  IFILSUPP       ASSIGN    TO IFILSUPP                         
008500                            FILE STATUS IS WS-FS-IFILSUPP.                
008600*                                  - RICETTE COTTURABILI OUTPUT           
008700     SELECT  OFILCOOK       ASSIGN    TO OFILCOOK                         
008800                            FILE STATUS IS WS-FS-OFILCOOK.                
008900******************************************************************        
009000 DATA DIVISION.                                                           
009100 FILE SECTION.                                                            
009200 FD  IFILDPND                                                             
009300     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.           
009400 01  REC-IFILDPND                  PIC  X(0082).                          
009500*                                  - VISTA DI SOLO CONTROLLO,             
009600*                                    USATA IN DIAGNOSTICA PER             
009700*                                    ISOLARE IL NOME RICETTA              
009800*                                    SENZA DOVER FARE LA READ             
009900*                                    INTO SUL GRUPPO COMPLETO             
010000 01  REC-IFILDPND-R REDEFINES REC-IFILDPND.                               
010100     05  REC-IFILDPND-KEY          PIC X(40).                             
010200     05  FILLER                    PIC X(42).                             
010300 FD  IFILSUPP                                                             
010400     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.           
010500 01  REC-IFILSUPP                  PIC  X(0051).                          
010600 FD  OFILCOOK                                                             
010700     LABEL RECORD STANDARD BLOCK 0 RECORDS RECORDING MODE IS F.           
010800 01  REC-OFILCOOK                  PIC  X(0040).                          
010900*-----------------------------------------------------------------        
011000 WORKING-STORAGE SECTION.                                                 
011100*                                  - COPY RIGA RICETTA/INGREDIENTE        
011200     COPY RCFFDPND.                                                       
011300*                                  - COPY RIGA SCORTA                     
011400     COPY RCFFSUPP.                                                       
011500*                                  - COPY AREA DIAGNOSTICA COMUNE         
011600     COPY RCFCLOGA.                                                       
011700*                                  - COPY AREA GENERALIZZATA PER          
011800*                                    LA CALL A RCFYKAHN                   
011900     COPY RCFCKAHN.                                                       
012000*                                  - COSTANTI DI LAVORO                   
012100 01  WK-COSTANTI-FLAG.                                                    
012200     05 WK-RCFBT010                PIC X(08) VALUE 'RCFBT010'.            
012300     05 WK-RCFYKAHN                PIC X(08) VALUE 'RCFYKAHN'.            
012400     05 FILLER                     PIC X(04).                             
012500*                                  - VARIABILI DI LAVORO                  
012600 01  WS-LAVORO.                                                           
012700     05 WS-FS-IFILDPND             PIC X(02).                             
012800     05 WS-FS-IFILSUPP             PIC X(02).                             
012900     05 WS-FS-OFILCOOK             PIC X(02).                             
013000     05 WS-COPPIA-TROVATA-SW       PIC X(01).                             
013100         88 WS-COPPIA-TROVATA              VALUE 'Y'.                     
013200     05 WS-RICETTA-TROVATA-SW      PIC X(01).                             
013300         88 WS-RICETTA-TROVATA             VALUE 'Y'.                     
013400     05 WS-RICETTA-TROVATA-IX      PIC S9(05) COMP.                       
013500     05 WS-SCAN-IX                 PIC S9(05) COMP.                       
013600     05 FILLER                     PIC X(04).                             
013700*                                  - CONTATORI STATISTICHE                
013800 01  WS-STATISTICHE.                                                      
013900     05 WS-TOT-DPND-LETTI          PIC S9(05) COMP.                       
014000     05 WS-TOT-DPND-CONDIM         PIC S9(05) COMP.                       
014100     05 WS-TOT-DPND-DUPLIC         PIC S9(05) COMP.                       
014200     05 WS-TOT-SUPP-LETTI          PIC S9(05) COMP.                       
014300     05 WS-TOT-RICETTE             PIC S9(05) COMP.                       
014400     05 WS-TOT-COOKABLE            PIC S9(05) COMP.                       
014500     05  CAMPI-EDIT       OCCURS  10.                                     
014600         10  NUM-EDIT              PIC ---.---.---.--9.                   
014700     05  FILLER                    PIC X(04).                             
014800*                                  - VISTA NUMERICA/ALFA DI UNA           
014900*                                    STATISTICA PER LA MOVE IN            
015000*                                    LOG-DATI (VEDI C09000)               
015100 01  WS-NUM-CONV.                                                         
015200     05 WS-NUM-CONV-9              PIC 9(05).                             
015300 01  WS-NUM-CONV-X REDEFINES WS-NUM-CONV.                                 
015400     05 WS-NUM-CONV-XX             PIC X(05).                             
015500*                                  - CODICE DI RIENTRO PASSATO            
015600*                                    ALLO JCL DA C09000-ERRORE            
015700 77  WS-ABEND-RC                   PIC S9(03) COMP VALUE 12.              
015800*                                  - DATA/ORA DI SISTEMA                  
015900 01  CAMPI-TIMEDATE.                                                      
016000     05  WSS-DATE-SIS.                                                    
016100         10  WSS-AAAA              PIC 9(04).                             
016200         10  WSS-MM                PIC 9(02).                             
016300         10  WSS-GG                PIC 9(02).                             
016400*                                  - VISTA ALFA DELLA DATA DI             
016500*                                    SISTEMA, USATA PER LA MOVE           
016600*                                    IN LOG-DATA DA C09000-ERRORE         
016700     05  WSS-DATE-SIS-X REDEFINES WSS-DATE-SIS                            
016800                                   PIC X(08).                             
016900     05  WSS-TIME-SIS.                                                    
017000         10  WSS-ORA               PIC 9(02).                             
017100         10  WSS-MIN               PIC 9(02).                             
017200         10  WSS-SEC               PIC 9(02).                             
017300     05  DIS-DATE.                                                        
017400         10  DIS-GG                PIC 9(02).                             
017500         10  FILL-DT1              PIC X(01).                             
017600         10  DIS-MM                PIC 9(02).                             
017700         10  FILL-DT2              PIC X(01).                             
017800         10  DIS-AAAA              PIC 9(04).                             
017900     05  DIS-TIME.                                                        
018000         10  DIS-ORA               PIC 9(02).                             
018100         10  FILL-TM1              PIC X(01).                             
018200         10  DIS-MIN               PIC 9(02).                             
018300         10  FILL-TM2              PIC X(01).                             
018400         10  DIS-SEC               PIC 9(02).                             
018500     05  DIS-DATE-INI              PIC X(10).                             
018600     05  DIS-TIME-INI              PIC X(08).                             
018700     05  FILLER                    PIC X(04).                             
018800*-----------------------------------------------------------------        
018900 PROCEDURE DIVISION.                                                      
019000*-----------------------------------------------------------------        
019100 C00000-MAINLINE.                                                         
019200     PERFORM C00010-INIT.                                                 
019300     PERFORM C00100-CARICA-RICETTE THRU C00100-EXIT.                      
019400     PERFORM C00200-CARICA-SCORTE THRU C00200-EXIT.                       
019500     IF RCFK-PAIR-COUNT NOT = ZERO                                        
019600     AND RCFK-SUPPLY-COUNT NOT = ZERO                                     
019700        PERFORM C00900-CALL-RCFYKAHN                                      
019800        PERFORM C00950-SCRIVI-COOKABLE THRU C00950-EXIT                   
019900     END-IF.                                                              
020000     PERFORM C01000-FINE.                                                 
020100*-----------------------------------------------------------------        
020200 C00010-INIT.                                                             
020300     INITIALIZE WS-LAVORO WS-STATISTICHE RCFK-AREA.                       
020400     MOVE WK-RCFBT010               TO LOG-PROGRAMMA.                     
020500     PERFORM C08180-ACCEPT-TIMEDATE.                                      
020600     MOVE DIS-DATE                  TO DIS-DATE-INI.                      
020700     MOVE DIS-TIME                  TO DIS-TIME-INI.                      
020800     PERFORM C08000-OPEN-IFILDPND.                                        
020900     PERFORM C08010-OPEN-IFILSUPP.                                        
021000     PERFORM C08020-OPEN-OFILCOOK.                                        
021100     PERFORM C00020-DISPL-INIT.                                           
021200*-----------------------------------------------------------------        
021300 C00020-DISPL-INIT.                                                       
021400     DISPLAY                                                              
021500     '*======================================================*'.          
021600     DISPLAY                                                              
021700     '*====        INIZIO ELABORAZIONE RCFBT010          ====*'.          
021800     DISPLAY                                                              
021900     '*====   DATA INIZIO: ' DIS-DATE-INI.                                
022000     DISPLAY                                                              
022100     '*====    ORA INIZIO: ' DIS-TIME-INI.                                
022200*-----------------------------------------------------------------        
022300* LEGGE TUTTO IL FILE RICETTE/INGREDIENTI, ESCLUDE LE RIGHE DI            
022400* CONDIMENTO (RCF-0013), ELIMINA LE COPPIE DUPLICATE (RCF-0028)           
022500* E COSTRUISCE L'IN-DEGREE PER OGNI RICETTA DISTINTA.                     
022600*-----------------------------------------------------------------        
022700 C00100-CARICA-RICETTE.                                                   
022800     PERFORM C08060-READ-IFILDPND.                                        
022900     PERFORM C00110-CICLO-RICETTE THRU C00110-EXIT                        
023000        UNTIL WS-FS-IFILDPND = '10'.                                      
023100     PERFORM C08120-CLOSE-IFILDPND.                                       
023200 C00100-EXIT.                                                             
023300     EXIT.                                                                
023400*-----------------------------------------------------------------        
023500 C00110-CICLO-RICETTE.                                                    
023600     IF DPND-MAIN-INGREDIENT                                              
023700        PERFORM C00120-AGGIUNGI-COPPIA THRU C00120-EXIT                   
023800     ELSE                                                                 
023900        ADD 1                       TO WS-TOT-DPND-CONDIM                 
024000     END-IF.                                                              
024100     PERFORM C08060-READ-IFILDPND.                                        
024200 C00110-EXIT.                                                             
024300     EXIT.                                                                
024400*-----------------------------------------------------------------        
024500 C00120-AGGIUNGI-COPPIA.                                                  
024600     MOVE 'N'                       TO WS-COPPIA-TROVATA-SW.              
024700     MOVE ZERO                      TO WS-SCAN-IX.                        
024800     PERFORM C00121-CERCA-COPPIA THRU C00121-EXIT                         
024900        VARYING WS-SCAN-IX FROM 1 BY 1                                    
025000          UNTIL WS-SCAN-IX > RCFK-PAIR-COUNT                              
025100             OR WS-COPPIA-TROVATA.                                        
025200     IF WS-COPPIA-TROVATA                                                 
025300        ADD 1                       TO WS-TOT-DPND-DUPLIC                 
025400     ELSE                                                                 
025500        IF RCFK-PAIR-COUNT < 1000                                         
025600           ADD 1                    TO RCFK-PAIR-COUNT                    
025700           SET RCFK-PAIR-IX         TO RCFK-PAIR-COUNT                    
025800           MOVE DPND-RECIPE-NAME    TO RCFK-PAIR-RECIPE                   
025900                                       (RCFK-PAIR-IX)                     
026000           MOVE DPND-INGREDIENT-NAME TO RCFK-PAIR-INGREDIENT              
026100                                       (RCFK-PAIR-IX)                     
026200           PERFORM C00130-TROVA-O-CREA-RICETTA THRU C00130-EXIT           
026300           ADD 1 TO RCFK-RCP-INDEGREE (WS-RICETTA-TROVATA-IX)             
026400        ELSE                                                              
026500           MOVE '0020'              TO LOG-PUNTO                          
026600           MOVE 'TABELLA COPPIE RICETTA/INGREDIENTE PIENA'                
026700                                    TO LOG-DESCRIZIONE                    
026800           MOVE 'RCFK'              TO LOG-CODICE-X                       
026900           PERFORM C09000-ERRORE                                          
027000           PERFORM C09030-END                                             
027100        END-IF                                                            
027200     END-IF.                                                              
027300 C00120-EXIT.                                                             
027400     EXIT.                                                                
027500*-----------------------------------------------------------------        
027600 C00121-CERCA-COPPIA.                                                     
027700     IF RCFK-PAIR-RECIPE (WS-SCAN-IX)     = DPND-RECIPE-NAME              
027800    AND RCFK-PAIR-INGREDIENT (WS-SCAN-IX) = DPND-INGREDIENT-NAME          
027900        MOVE 'Y'                    TO WS-COPPIA-TROVATA-SW               
028000     END-IF.                                                              
028100 C00121-EXIT.                                                             
028200     EXIT.                                                                
028300*-----------------------------------------------------------------        
028400* TROVA LA RICETTA IN RCFK-RECIPE-TABLE, OPPURE LA CREA SE E'             
028500* LA PRIMA VOLTA CHE COMPARE (IN-DEGREE PARTE DA ZERO).                   
028600*-----------------------------------------------------------------        
028700 C00130-TROVA-O-CREA-RICETTA.                                             
028800     MOVE 'N'                       TO WS-RICETTA-TROVATA-SW.             
028900     MOVE ZERO                      TO WS-SCAN-IX.                        
029000     PERFORM C00131-CONFRONTA-RICETTA THRU C00131-EXIT                    
029100        VARYING WS-SCAN-IX FROM 1 BY 1                                    
029200          UNTIL WS-SCAN-IX > RCFK-RECIPE-COUNT                            
029300             OR WS-RICETTA-TROVATA.                                       
029400     IF NOT WS-RICETTA-TROVATA                                            
029500        IF RCFK-RECIPE-COUNT < 300                                        
029600           ADD 1                    TO RCFK-RECIPE-COUNT                  
029700           SET RCFK-RCP-IX          TO RCFK-RECIPE-COUNT                  
029800           MOVE DPND-RECIPE-NAME    TO RCFK-RCP-NAME (RCFK-RCP-IX)        
029900           MOVE ZERO                TO RCFK-RCP-INDEGREE                  
030000                                       (RCFK-RCP-IX)                      
030100           MOVE 'N'                 TO RCFK-RCP-COOKED-SW                 
030200                                       (RCFK-RCP-IX)                      
030300           MOVE 'N'                 TO RCFK-RCP-QUEUED-SW                 
030400                                       (RCFK-RCP-IX)                      
030500           MOVE RCFK-RCP-IX         TO WS-RICETTA-TROVATA-IX              
030600           ADD 1                    TO WS-TOT-RICETTE                     
030700        ELSE                                                              
030800           MOVE '0021'              TO LOG-PUNTO                          
030900           MOVE 'TABELLA RICETTE PIENA'                                   
031000                                    TO LOG-DESCRIZIONE                    
031100           MOVE 'RCFK'              TO LOG-CODICE-X                       
031200           PERFORM C09000-ERRORE                                          
031300           PERFORM C09030-END                                             
031400        END-IF                                                            
031500     END-IF.                                                              
031600 C00130-EXIT.                                                             
031700     EXIT.                                                                
031800*-----------------------------------------------------------------        
031900 C00131-CONFRONTA-RICETTA.                                                
032000     IF RCFK-RCP-NAME (WS-SCAN-IX) = DPND-RECIPE-NAME                     
032100        MOVE 'Y'                    TO WS-RICETTA-TROVATA-SW              
032200        MOVE WS-SCAN-IX             TO WS-RICETTA-TROVATA-IX              
032300     END-IF.                                                              
032400 C00131-EXIT.                                                             
032500     EXIT.                                                                
032600*-----------------------------------------------------------------        
032700* LEGGE TUTTO IL FILE SCORTE E COSTRUISCE L'ELENCO DEI NOMI               
032800* DISPONIBILI IN FRIGO (SEME DELLA CODA IN RCFYKAHN).                     
032900*-----------------------------------------------------------------        
033000 C00200-CARICA-SCORTE.                                                    
033100     PERFORM C08070-READ-IFILSUPP.                                        
033200     PERFORM C00210-CICLO-SCORTE THRU C00210-EXIT                         
033300        UNTIL WS-FS-IFILSUPP = '10'.                                      
033400     PERFORM C08130-CLOSE-IFILSUPP.                                       
033500 C00200-EXIT.                                                             
033600     EXIT.                                                                
033700*-----------------------------------------------------------------        
033800 C00210-CICLO-SCORTE.                                                     
033900     IF RCFK-SUPPLY-COUNT < 500                                           
034000        ADD 1                       TO RCFK-SUPPLY-COUNT                  
034100        SET RCFK-SUP-IX             TO RCFK-SUPPLY-COUNT                  
034200        MOVE SUPP-NAME              TO RCFK-SUPPLY-NAME                   
034300                                       (RCFK-SUP-IX)                      
034400     ELSE                                                                 
034500        MOVE '0022'                 TO LOG-PUNTO                          
034600        MOVE 'TABELLA SCORTE PIENA' TO LOG-DESCRIZIONE                    
034700        MOVE 'RCFK'                 TO LOG-CODICE-X                       
034800        PERFORM C09000-ERRORE                                             
034900        PERFORM C09030-END                                                
035000     END-IF.                                                              
035100     PERFORM C08070-READ-IFILSUPP.                                        
035200 C00210-EXIT.                                                             
035300     EXIT.                                                                
035400*-----------------------------------------------------------------        
035500* CHIAMA RCFYKAHN CON LE TABELLE GIA' COSTRUITE.                          
035600*-----------------------------------------------------------------        
035700 C00900-CALL-RCFYKAHN.                                                    
035800     CALL WK-RCFYKAHN USING RCFK-AREA END-CALL.                           
035900     IF NOT RCFK-SW-OK                                                    
036000        MOVE '0030'                 TO LOG-PUNTO                          
036100        MOVE 'RCFYKAHN HA SEGNALATO SOVRAFFOLLAMENTO'                     
036200                                    TO LOG-DESCRIZIONE                    
036300        MOVE RCFK-SW                TO LOG-CODICE-X                       
036400        PERFORM C09000-ERRORE                                             
036500        PERFORM C09030-END                                                
036600     END-IF.                                                              
036700*-----------------------------------------------------------------        
036800 C00950-SCRIVI-COOKABLE.                                                  
036900     MOVE ZERO                      TO WS-SCAN-IX.                        
037000     PERFORM C00951-SCRIVI-UNA-RIGA THRU C00951-EXIT                      
037100        VARYING WS-SCAN-IX FROM 1 BY 1                                    
037200          UNTIL WS-SCAN-IX > RCFK-OUTPUT-COUNT.                           
037300 C00950-EXIT.                                                             
037400     EXIT.                                                                
037500*-----------------------------------------------------------------        
037600 C00951-SCRIVI-UNA-RIGA.                                                  
037700     SET RCFK-OUT-IX                TO WS-SCAN-IX.                        
037800     MOVE RCFK-OUT-NAME (RCFK-OUT-IX) TO REC-OFILCOOK.                    
037900     PERFORM C08080-WRITE-OFILCOOK.                                       
038000     ADD 1                          TO WS-TOT-COOKABLE.                   
038100 C00951-EXIT.                                                             
038200     EXIT.                                                                
038300*-----------------------------------------------------------------        
038400 C01000-FINE.                                                             
038500     PERFORM C08140-CLOSE-OFILCOOK.                                       
038600     PERFORM C09020-STATISTICHE.                                          
038700     PERFORM C09030-END.                                                  
038800*-----------------------------------------------------------------        
038900 C08000-OPEN-IFILDPND.                                                    
039000     OPEN INPUT IFILDPND.                                                 
039100     IF WS-FS-IFILDPND = '00'                                             
039200        CONTINUE                                                          
039300     ELSE                                                                 
039400        MOVE '0010'                 TO LOG-PUNTO                          
039500        MOVE 'OPEN IFILDPND'        TO LOG-DESCRIZIONE                    
039600        MOVE WS-FS-IFILDPND         TO LOG-CODICE-X                       
039700        PERFORM C09000-ERRORE                                             
039800        PERFORM C09030-END                                                
039900     END-IF.                                                              
040000*-----------------------------------------------------------------        
040100 C08010-OPEN-IFILSUPP.                                                    
040200     OPEN INPUT IFILSUPP.                                                 
040300     IF WS-FS-IFILSUPP = '00'                                             
040400        CONTINUE                                                          
040500     ELSE                                                                 
040600        MOVE '0011'                 TO LOG-PUNTO                          
040700        MOVE 'OPEN IFILSUPP'        TO LOG-DESCRIZIONE                    
040800        MOVE WS-FS-IFILSUPP         TO LOG-CODICE-X                       
040900        PERFORM C09000-ERRORE                                             
041000        PERFORM C09030-END                                                
041100     END-IF.                                                              
041200*-----------------------------------------------------------------        
041300 C08020-OPEN-OFILCOOK.                                                    
041400     OPEN OUTPUT OFILCOOK.                                                
041500     IF WS-FS-OFILCOOK = '00'                                             
041600        CONTINUE                                                          
041700     ELSE                                                                 
041800        MOVE '0012'                 TO LOG-PUNTO                          
041900        MOVE 'OPEN OFILCOOK'        TO LOG-DESCRIZIONE                    
042000        MOVE WS-FS-OFILCOOK         TO LOG-CODICE-X                       
042100        PERFORM C09000-ERRORE                                             
042200        PERFORM C09030-END                                                
042300     END-IF.                                                              
042400*-----------------------------------------------------------------        
042500 C08060-READ-IFILDPND.                                                    
042600     READ IFILDPND INTO DPND-RECORD.                                      
042700     EVALUATE WS-FS-IFILDPND                                              
042800        WHEN '00'                                                         
042900           ADD 1                    TO WS-TOT-DPND-LETTI                  
043000        WHEN '10'                                                         
043100           CONTINUE                                                       
043200        WHEN OTHER                                                        
043300           MOVE '0040'              TO LOG-PUNTO                          
043400           MOVE 'READ IFILDPND'     TO LOG-DESCRIZIONE                    
043500           MOVE WS-FS-IFILDPND      TO LOG-CODICE-X                       
043600           PERFORM C09000-ERRORE                                          
043700           PERFORM C09030-END                                             
043800     END-EVALUATE.                                                        
043900*-----------------------------------------------------------------        
044000 C08070-READ-IFILSUPP.                                                    
044100     READ IFILSUPP INTO SUPP-RECORD.                                      
044200     EVALUATE WS-FS-IFILSUPP                                              
044300        WHEN '00'                                                         
044400           ADD 1                    TO WS-TOT-SUPP-LETTI                  
044500        WHEN '10'                                                         
044600           CONTINUE                                                       
044700        WHEN OTHER                                                        
044800           MOVE '0041'              TO LOG-PUNTO                          
044900           MOVE 'READ IFILSUPP'     TO LOG-DESCRIZIONE                    
045000           MOVE WS-FS-IFILSUPP      TO LOG-CODICE-X                       
045100           PERFORM C09000-ERRORE                                          
045200           PERFORM C09030-END                                             
045300     END-EVALUATE.                                                        
045400*-----------------------------------------------------------------        
045500 C08080-WRITE-OFILCOOK.                                                   
045600     WRITE REC-OFILCOOK.                                                  
045700     IF WS-FS-OFILCOOK = '00'                                             
045800        CONTINUE                                                          
045900     ELSE                                                                 
046000        MOVE '0050'                 TO LOG-PUNTO                          
046100        MOVE 'WRITE OFILCOOK'       TO LOG-DESCRIZIONE                    
046200        MOVE WS-FS-OFILCOOK         TO LOG-CODICE-X                       
046300        PERFORM C09000-ERRORE                                             
046400        PERFORM C09030-END                                                
046500     END-IF.                                                              
046600*-----------------------------------------------------------------        
046700 C08120-CLOSE-IFILDPND.                                                   
046800     CLOSE IFILDPND.                                                      
046900     IF WS-FS-IFILDPND = '00'                                             
047000        CONTINUE                                                          
047100     ELSE                                                                 
047200        MOVE '0060'                 TO LOG-PUNTO                          
047300        MOVE 'CLOSE IFILDPND'       TO LOG-DESCRIZIONE                    
047400        MOVE WS-FS-IFILDPND         TO LOG-CODICE-X                       
047500        PERFORM C09000-ERRORE                                             
047600        PERFORM C09030-END                                                
047700     END-IF.                                                              
047800*-----------------------------------------------------------------        
047900 C08130-CLOSE-IFILSUPP.                                                   
048000     CLOSE IFILSUPP.                                                      
048100     IF WS-FS-IFILSUPP = '00'                                             
048200        CONTINUE                                                          
048300     ELSE                                                                 
048400        MOVE '0061'                 TO LOG-PUNTO                          
048500        MOVE 'CLOSE IFILSUPP'       TO LOG-DESCRIZIONE                    
048600        MOVE WS-FS-IFILSUPP         TO LOG-CODICE-X                       
048700        PERFORM C09000-ERRORE                                             
048800        PERFORM C09030-END                                                
048900     END-IF.                                                              
049000*-----------------------------------------------------------------        
049100 C08140-CLOSE-OFILCOOK.                                                   
049200     CLOSE OFILCOOK.                                                      
049300     IF WS-FS-OFILCOOK = '00'                                             
049400        CONTINUE                                                          
049500     ELSE                                                                 
049600        MOVE '0062'                 TO LOG-PUNTO                          
049700        MOVE 'CLOSE OFILCOOK'       TO LOG-DESCRIZIONE                    
049800        MOVE WS-FS-OFILCOOK         TO LOG-CODICE-X                       
049900        PERFORM C09000-ERRORE                                             
050000        PERFORM C09030-END                                                
050100     END-IF.                                                              
050200*-----------------------------------------------------------------        
050300 C08180-ACCEPT-TIMEDATE.                                                  
050400     ACCEPT WSS-TIME-SIS FROM TIME.                                       
050500     MOVE WSS-ORA                         TO DIS-ORA.                     
050600     MOVE WSS-MIN                         TO DIS-MIN.                     
050700     MOVE WSS-SEC                         TO DIS-SEC.                     
050800     MOVE ':'                             TO FILL-TM1.                    
050900     MOVE ':'                             TO FILL-TM2.                    
051000     ACCEPT WSS-DATE-SIS FROM DATE YYYYMMDD.                              
051100     MOVE WSS-AAAA                        TO DIS-AAAA.                    
051200     MOVE WSS-MM                          TO DIS-MM.                      
051300     MOVE WSS-GG                          TO DIS-GG.                      
051400     MOVE '-'                             TO FILL-DT1.                    
051500     MOVE '-'                             TO FILL-DT2.                    
051600*-----------------------------------------------------------------        
051700 C09000-ERRORE.                                                           
051800     MOVE WSS-DATE-SIS-X                    TO LOG-DATA.                  
051900     MOVE ZERO                             TO LOG-ORA.                    
052000     DISPLAY                                                              
052100     '*====----------------------------------------------====*'.          
052200     DISPLAY                                                              
052300     '*====                 ERRORE GRAVE                 ====*'.          
052400     DISPLAY                                                              
052500     '*====----------------------------------------------====*'.          
052600     DISPLAY                                                              
052700     '*====   PROGRAMMA    : ' LOG-PROGRAMMA.                             
052800     DISPLAY                                                              
052900     '*====   PUNTO        : ' LOG-PUNTO.                                 
053000     DISPLAY                                                              
053100     '*====   DESCRIZIONE  : ' LOG-DESCRIZIONE.                           
053200     DISPLAY                                                              
053300     '*====   CODICE-X     : ' LOG-CODICE-X.                              
053400     MOVE WS-ABEND-RC                     TO RETURN-CODE.                 
053500*-----------------------------------------------------------------        
053600 C09020-STATISTICHE.                                                      
053700     MOVE WS-TOT-DPND-LETTI                TO NUM-EDIT(01).               
053800     MOVE WS-TOT-DPND-CONDIM               TO NUM-EDIT(02).               
053900     MOVE WS-TOT-DPND-DUPLIC               TO NUM-EDIT(03).               
054000     MOVE WS-TOT-SUPP-LETTI                TO NUM-EDIT(04).               
054100     MOVE WS-TOT-RICETTE                   TO NUM-EDIT(05).               
054200     MOVE WS-TOT-COOKABLE                  TO NUM-EDIT(06).               
054300     DISPLAY                                                              
054400     '*====----------------------------------------------====*'.          
054500     DISPLAY                                                              
054600     '*====            S T A T I S T I C H E             ====*'.          
054700     DISPLAY                                                              
054800     '*====----------------------------------------------====*'.          
054900     DISPLAY ' TOT. LETTI RICETTE/INGREDIENTI....: ' NUM-EDIT(01).        
055000     DISPLAY '   DI CUI CONDIMENTI ESCLUSI.......: ' NUM-EDIT(02).        
055100     DISPLAY '   DI CUI COPPIE DUPLICATE.........: ' NUM-EDIT(03).        
055200     DISPLAY ' TOT. LETTI SCORTE FRIGO..........: ' NUM-EDIT(04).         
055300     DISPLAY ' TOT. RICETTE DISTINTE............: ' NUM-EDIT(05).         
055400     DISPLAY ' TOT. SCRITTI COTTURABILI.........: ' NUM-EDIT(06).         
055500*-----------------------------------------------------------------        
055600 C09030-END.                                                              
055700     PERFORM C08180-ACCEPT-TIMEDATE.                                      
055800     DISPLAY                                                              
055900     '*====----------------------------------------------====*'.          
056000     DISPLAY                                                              
056100     '*====          FINE ELABORAZIONE RCFBT010          ====*'.          
056200     DISPLAY                                                              
056300     '*====     DATA FINE: ' DIS-DATE.                                    
056400     DISPLAY                                                              
056500     '*====      ORA FINE: ' DIS-TIME.                                    
056600     DISPLAY                                                              
056700     '*======================================================*'.          
056800     STOP RUN.                                                            
056900*=====================      END       ****************************        
