000100*================================================================*        
000200*    RCFFSUPP  -  FRIDGE SUPPLY-ON-HAND ROW                      *        
000300*================================================================*        
000400*   ONE ROW PER INGREDIENT CURRENTLY ON HAND, AS READ FROM THE            
000500*   IFILSUPP SEQUENTIAL FILE.  SORT-ORDER IS CARRIED THROUGH FOR          
000600*   DISPLAY PURPOSES ONLY - IT PLAYS NO PART IN THE COOKABILITY           
000700*   OR GAP-ANALYSIS LOGIC.                                                
000800*-----------------------------------------------------------------        
000900 01  SUPP-RECORD.                                                         
001000     05  SUPP-NAME                  PIC X(40).                            
001100     05  SUPP-QUANTITY              PIC S9(05).                           
001200     05  SUPP-SORT-ORDER            PIC S9(05).                           
001300     05  FILLER                     PIC X(01).                            
