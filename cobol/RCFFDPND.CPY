000100*================================================================*        
000200*    RCFFDPND  -  RECIPE/INGREDIENT DEPENDENCY ROW               *        
000300*================================================================*        
000400*   ONE ROW PER RECIPE / REQUIRED-INGREDIENT PAIR, AS READ FROM           
000500*   THE IFILDPND SEQUENTIAL FILE.  USE:                                   
000600*       READ IFILDPND INTO DPND-RECORD.                                   
000700*-----------------------------------------------------------------        
000800 01  DPND-RECORD.                                                         
000900     05  DPND-RECIPE-NAME           PIC X(40).                            
001000     05  DPND-INGREDIENT-NAME       PIC X(40).                            
001100     05  DPND-IS-SEASONING          PIC 9(01).                            
001200         88  DPND-SEASONING                 VALUE 1.                      
001300         88  DPND-MAIN-INGREDIENT           VALUE 0.                      
001400     05  FILLER                     PIC X(01).                            
