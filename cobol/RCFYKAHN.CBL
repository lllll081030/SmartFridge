000100******************************************************************        
000200* NOTE :                                                                  
000300******************************************************************        
000400*                                                                         
000500* PRODOTTO : SMARTFRIDGE COOKABILITY ENGINE                               
000600*                                                                         
000700* FUNZIONE : RISOLUZIONE COTTURABILITA' (ALGORITMO DI KAHN)               
000800*                                                                         
000900* AUTORE   : ENGINEERING                                                  
001000*                                                                         
001100* PROGRAMMA: RCFYKAHN, COBOL/SUBROUTINE                                   
001200*                                                                         
001300* PLAN     : RCFOPX01                                                     
001400*                                                                         
001500* INPUT    : TABELLE COPPIE/RICETTE/SCORTE (COPY RCFCKAHN,                
001600*            CARICATE DAL CHIAMANTE)                                      
001700*                                                                         
001800* OUTPUT   : ELENCO RICETTE COTTURABILI, ORDINE DI SCOPERTA               
001900*                                                                         
002000******************************************************************        
002100 IDENTIFICATION DIVISION.                                                 
002200 PROGRAM-ID.    RCFYKAHN.                                                 
002300 AUTHOR.        R. DE LUCA.                                               
002400 INSTALLATION.  ENGINEERING SPA - DIVISIONE APPLICATIVI BATCH.            
002500 DATE-WRITTEN.  06/20/1988.                                               
002600 DATE-COMPILED.                                                           
002700 SECURITY.      CONFIDENZIALE - USO INTERNO ENGINEERING SPA.              
002800******************************************************************        
002900*                       CHANGE LOG                                        
003000*----------------------------------------------------------------         
003100* DATA      AUTORE   RICH.     DESCRIZIONE                                
003200*----------------------------------------------------------------         
003300* 06/20/88  RDL      RCF-0002  PRIMA STESURA - ORDINAMENTO                
003400*                              TOPOLOGICO CON CODA FIFO, DERIVATO         
003500*                              DALL'ALGORITMO DI KAHN.                    
003600* 09/02/88  RDL      RCF-0004  CONDIVISO CON RCFBT030 (CHIAMATA           
003700*                              COMUNE PER LE DUE VARIANTI).               
003800* 03/11/89  MPZ      RCF-0012  CORRETTO DOPPIO ACCODAMENTO DELLE          
003900*                              SCORTE RIPETUTE NEL FILE DI INPUT.         
004000* 07/22/90  MPZ      RCF-0020  AGGIUNTO CONTROLLO SOVRAFFOLLAMENTO        
004100*                              TABELLE (RCFK-SW = 'TB').                  
004200* 05/03/91  GBN      RCF-0027  ALLINEATA LUNGHEZZA CAMPO NOME A           
004300*                              40 BYTE PER TUTTI I PROGRAMMI RCF.         
004400* 11/19/92  GBN      RCF-0034  CORRETTA LA CASCATA RICETTA-SU-            
004500*                              RICETTA - UNA RICETTA COTTURABILE          
004600*                              DEVE RIENTRARE IN CODA COME                
004700*                              DISPONIBILE.                               
004800* 02/08/94  FTR      RCF-0042  UNA RICETTA E' EMESSA UNA SOLA             
004900*                              VOLTA - AGGIUNTO IL FLAG                   
005000*                              RCFK-RCP-COOKED-SW.                        
005100* 10/17/95  FTR      RCF-0049  NESSUNA MODIFICA FUNZIONALE - SOLO         
005200*                              RIGHE DI COMMENTO AGGIORNATE.              
005300* 04/25/97  CVR      RCF-0056  OTTIMIZZATA LA RICERCA DELLA               
005400*                              RICETTA IN TABELLA (VEDI C00130).          
005500* 12/09/98  CVR      RCF-Y2K1  VERIFICA Y2K: NESSUN CAMPO DATA            
005600*                              A DUE CIFRE IN QUESTO PROGRAMMA.           
005700*                              NESSUNA MODIFICA RICHIESTA.                
005800* 06/30/99  CVR      RCF-0062  AGGIUNTO CONTROLLO RCFK-SW A               
005900*                              INIZIO ELABORAZIONE.                       
006000* 02/14/01  PLM      RCF-0068  NESSUNA MODIFICA FUNZIONALE - USATA        
006100*                              ANCHE DA RCFBI020.                         
006200* 08/19/02  DLS      RCF-0073  AGGIUNTO CONTATORE DI DEBUG PER GLI        
006300*                              SGANCI DALLA CODA, ATTIVO SOLO CON         
006400*                              UPSI-0 A ON.                               
006500******************************************************************        
006600 ENVIRONMENT DIVISION.                                                    
006700 CONFIGURATION SECTION.                                                   
006800 SOURCE-COMPUTER.  IBM-3090.                                              
006900 OBJECT-COMPUTER.  IBM-3090.                                              
007000 SPECIAL-NAMES.                                                           
007100     C01 IS TOP-OF-FORM                                                   
007200     CLASS ALFA-MAIUSC   IS 'A' THRU 'Z'                                  
007300     UPSI-0 ON STATUS IS RCF-DEBUG-ON                                     
007400            OFF STATUS IS RCF-DEBUG-OFF.                                  
007500*-----------------------------------------------------------------        
007600 INPUT-OUTPUT SECTION.                                                    
007700 FILE-CONTROL.                                                            
007800*-----------------------------------------------------------------        
007900 DATA DIVISION.                                                           
008000 WORKING-STORAGE SECTION.                                                 
008100 01  WK-COSTANTI-E-SWITCH.                                                
008200     05 WK-RCFYKAHN                PIC X(08) VALUE 'RCFYKAHN'.            
008300     05 FILLER                     PIC X(08).                             
008400*                                  - CODA FIFO DEGLI ELEMENTI             
008500*                                    DISPONIBILI (SCORTE +                
008600*                                    RICETTE VIA VIA SCOPERTE)            
008700 01  WS-CODA-INTESTAZIONE.                                                
008800     05 WS-CODA-COUNT              PIC S9(05) COMP.                       
008900     05 WS-CODA-TESTA              PIC S9(05) COMP.                       
009000 01  WS-CODA-INTESTAZIONE-X REDEFINES WS-CODA-INTESTAZIONE.               
009100     05 FILLER                     PIC X(10).                             
009200 01  WS-CODA-TABLE-AREA.                                                  
009300     05 WS-CODA-TABLE OCCURS 1300 TIMES                                   
009400                       INDEXED BY WS-CODA-IX.                             
009500         10 WS-CODA-NOME           PIC X(40).                             
009600     05 FILLER                     PIC X(04).                             
009700*                                  - ELEMENTO CORRENTE IN                 
009800*                                    ELABORAZIONE                         
009900 01  WS-LAVORO.                                                           
010000     05 WS-ITEM-CORRENTE           PIC X(40).                             
010100     05 WS-GIA-IN-CODA-SW          PIC X(01).                             
010200         88 WS-GIA-IN-CODA                 VALUE 'Y'.                     
010300     05 WS-RCP-TROVATA-SW          PIC X(01).                             
010400         88 WS-RCP-TROVATA                 VALUE 'Y'.                     
010500     05 WS-RCP-TROVATA-IX          PIC S9(05) COMP.                       
010600     05 WS-SCAN-IX                 PIC S9(05) COMP.                       
010700     05 FILLER                     PIC X(05).                             
010800*                                  - VISTA SPEZZATA IN DUE META'          
010900*                                    PER LA DISPLAY DI DEBUG              
011000*                                    (UPSI-0), 40 BYTE NON                
011100*                                    STANNO SU UNA RIGA TTY               
011200 01  WS-ITEM-CORRENTE-R REDEFINES WS-ITEM-CORRENTE.                       
011300     05 WS-ITEM-CORRENTE-1         PIC X(20).                             
011400     05 WS-ITEM-CORRENTE-2         PIC X(20).                             
011500*                                  - VISTA NUMERICA/ALFA PER LE           
011600*                                    DISPLAY DI DIAGNOSTICA               
011700 01  WS-NUM-CONV.                                                         
011800     05 WS-NUM-CONV-9              PIC 9(05).                             
011900 01  WS-NUM-CONV-X REDEFINES WS-NUM-CONV.                                 
012000     05 WS-NUM-CONV-XX             PIC X(05).                             
012100*                                  - CONTATORE SGANCIO DI DEBUG           
012200*                                    (UPSI-0), NON FA PARTE               
012300*                                    DELLA LOGICA DI CODA                 
012400 77  WS-DEBUG-DEQUEUE-COUNT        PIC S9(05) COMP VALUE ZERO.            
012500*-----------------------------------------------------------------        
012600 LINKAGE SECTION.                                                         
012700*                                  - AREA GENERALIZZATA RICHIESTA         
012800     COPY RCFCKAHN.                                                       
012900*-----------------------------------------------------------------        
013000 PROCEDURE DIVISION USING RCFK-AREA.                                      
013100*-----------------------------------------------------------------        
013200 C00000-MAINLINE.                                                         
013300     PERFORM C00010-INIT-CODA.                                            
013400     IF RCFK-SW-OK                                                        
013500        PERFORM C00100-ELABORA-CODA THRU C00100-EXIT                      
013600           UNTIL WS-CODA-TESTA >= WS-CODA-COUNT                           
013700     END-IF.                                                              
013800     PERFORM C00900-FINE.                                                 
013900     GOBACK.                                                              
014000*-----------------------------------------------------------------        
014100* INIZIALIZZA LA CODA CON I NOMI DELLE SCORTE IN DISPENSA, SENZA          
014200* RIPETIZIONI (RCF-0012).  LE RICETTE PARTONO TUTTE NON COTTE E           
014300* NON IN CODA (RCFK-RECIPE-TABLE E' GIA' STATA INIZIALIZZATA DAL          
014400* CHIAMANTE CON L'IN-DEGREE CORRETTO).                                    
014500*-----------------------------------------------------------------        
014600 C00010-INIT-CODA.                                                        
014700     MOVE 'OK'                     TO RCFK-SW.                            
014800     INITIALIZE WS-CODA-INTESTAZIONE WS-CODA-TABLE-AREA WS-LAVORO.        
014900     MOVE ZERO                     TO RCFK-OUTPUT-COUNT.                  
015000     PERFORM C00020-SEMINA-CODA THRU C00020-EXIT                          
015100        VARYING RCFK-SUP-IX FROM 1 BY 1                                   
015200          UNTIL RCFK-SUP-IX > RCFK-SUPPLY-COUNT                           
015300             OR RCFK-SW-TABLE-FULL.                                       
015400 C00010-EXIT.                                                             
015500     EXIT.                                                                
015600*-----------------------------------------------------------------        
015700 C00020-SEMINA-CODA.                                                      
015800     MOVE 'N'                      TO WS-GIA-IN-CODA-SW.                  
015900     MOVE ZERO                     TO WS-SCAN-IX.                         
016000     PERFORM C00021-CERCA-IN-CODA THRU C00021-EXIT                        
016100        VARYING WS-SCAN-IX FROM 1 BY 1                                    
016200          UNTIL WS-SCAN-IX > WS-CODA-COUNT                                
016300             OR WS-GIA-IN-CODA.                                           
016400     IF NOT WS-GIA-IN-CODA                                                
016500        PERFORM C00120-ACCODA-NOME                                        
016600     END-IF.                                                              
016700 C00020-EXIT.                                                             
016800     EXIT.                                                                
016900*-----------------------------------------------------------------        
017000 C00021-CERCA-IN-CODA.                                                    
017100     IF WS-CODA-NOME (WS-SCAN-IX) = RCFK-SUPPLY-NAME (RCFK-SUP-IX)        
017200        MOVE 'Y'                   TO WS-GIA-IN-CODA-SW                   
017300     END-IF.                                                              
017400 C00021-EXIT.                                                             
017500     EXIT.                                                                
017600*-----------------------------------------------------------------        
017700* SFILA UN ELEMENTO DALLA CODA E RISOLVE TUTTE LE COPPIE                  
017800* RICETTA/INGREDIENTE CHE LO CITANO COME INGREDIENTE.                     
017900*-----------------------------------------------------------------        
018000 C00100-ELABORA-CODA.                                                     
018100     ADD 1                         TO WS-CODA-TESTA.                      
018200     MOVE WS-CODA-NOME (WS-CODA-TESTA) TO WS-ITEM-CORRENTE.               
018300     IF RCF-DEBUG-ON                                                      
018400        ADD 1                   TO WS-DEBUG-DEQUEUE-COUNT                 
018500        DISPLAY 'RCFYKAHN DEQUEUE 1/2: ' WS-ITEM-CORRENTE-1               
018600        DISPLAY 'RCFYKAHN DEQUEUE 2/2: ' WS-ITEM-CORRENTE-2               
018700     END-IF.                                                              
018800     PERFORM C00110-SCANDISCI-COPPIE THRU C00110-EXIT                     
018900        VARYING RCFK-PAIR-IX FROM 1 BY 1                                  
019000          UNTIL RCFK-PAIR-IX > RCFK-PAIR-COUNT                            
019100             OR RCFK-SW-TABLE-FULL.                                       
019200 C00100-EXIT.                                                             
019300     EXIT.                                                                
019400*-----------------------------------------------------------------        
019500 C00110-SCANDISCI-COPPIE.                                                 
019600     IF RCFK-PAIR-INGREDIENT (RCFK-PAIR-IX) = WS-ITEM-CORRENTE            
019700        PERFORM C00130-TROVA-RICETTA                                      
019800        IF WS-RCP-TROVATA                                                 
019900           PERFORM C00140-SODDISFA-RICETTA                                
020000        END-IF                                                            
020100     END-IF.                                                              
020200 C00110-EXIT.                                                             
020300     EXIT.                                                                
020400*-----------------------------------------------------------------        
020500 C00120-ACCODA-NOME.                                                      
020600     IF WS-CODA-COUNT < 1300                                              
020700        ADD 1                      TO WS-CODA-COUNT                       
020800        SET WS-CODA-IX             TO WS-CODA-COUNT                       
020900        MOVE RCFK-SUPPLY-NAME (RCFK-SUP-IX)                               
021000                                   TO WS-CODA-NOME (WS-CODA-IX)           
021100     ELSE                                                                 
021200        MOVE 'TB'                  TO RCFK-SW                             
021300     END-IF.                                                              
021400 C00120-EXIT.                                                             
021500     EXIT.                                                                
021600*-----------------------------------------------------------------        
021700 C00130-TROVA-RICETTA.                                                    
021800     MOVE 'N'                      TO WS-RCP-TROVATA-SW.                  
021900     MOVE ZERO                     TO WS-RCP-TROVATA-IX.                  
022000     PERFORM C00131-CONFRONTA-RICETTA THRU C00131-EXIT                    
022100        VARYING WS-SCAN-IX FROM 1 BY 1                                    
022200          UNTIL WS-SCAN-IX > RCFK-RECIPE-COUNT                            
022300             OR WS-RCP-TROVATA.                                           
022400 C00130-EXIT.                                                             
022500     EXIT.                                                                
022600*-----------------------------------------------------------------        
022700 C00131-CONFRONTA-RICETTA.                                                
022800     IF RCFK-RCP-NAME (WS-SCAN-IX)                                        
022900                            = RCFK-PAIR-RECIPE (RCFK-PAIR-IX)             
023000        MOVE 'Y'                   TO WS-RCP-TROVATA-SW                   
023100        MOVE WS-SCAN-IX            TO WS-RCP-TROVATA-IX                   
023200     END-IF.                                                              
023300 C00131-EXIT.                                                             
023400     EXIT.                                                                
023500*-----------------------------------------------------------------        
023600* DECREMENTA L'IN-DEGREE DELLA RICETTA TROVATA.  SE ARRIVA A              
023700* ZERO ED E' LA PRIMA VOLTA, LA RICETTA DIVENTA COTTURABILE E             
023800* RIENTRA IN CODA COME NUOVO ELEMENTO DISPONIBILE (RCF-0034).             
023900*-----------------------------------------------------------------        
024000 C00140-SODDISFA-RICETTA.                                                 
024100     IF NOT RCFK-RCP-IS-COOKED (WS-RCP-TROVATA-IX)                        
024200        SUBTRACT 1 FROM RCFK-RCP-INDEGREE (WS-RCP-TROVATA-IX)             
024300        IF RCFK-RCP-INDEGREE (WS-RCP-TROVATA-IX) = ZERO                   
024400           PERFORM C00150-EMETTI-RICETTA                                  
024500        END-IF                                                            
024600     END-IF.                                                              
024700 C00140-EXIT.                                                             
024800     EXIT.                                                                
024900*-----------------------------------------------------------------        
025000 C00150-EMETTI-RICETTA.                                                   
025100     MOVE 'Y'          TO RCFK-RCP-COOKED-SW (WS-RCP-TROVATA-IX).         
025200     MOVE 'Y'          TO RCFK-RCP-QUEUED-SW (WS-RCP-TROVATA-IX).         
025300     IF RCFK-OUTPUT-COUNT < 300                                           
025400        ADD 1                      TO RCFK-OUTPUT-COUNT                   
025500        SET RCFK-OUT-IX            TO RCFK-OUTPUT-COUNT                   
025600        MOVE RCFK-RCP-NAME (WS-RCP-TROVATA-IX)                            
025700                                   TO RCFK-OUT-NAME (RCFK-OUT-IX)         
025800     ELSE                                                                 
025900        MOVE 'TB'                  TO RCFK-SW                             
026000     END-IF.                                                              
026100     IF WS-CODA-COUNT < 1300                                              
026200        ADD 1                      TO WS-CODA-COUNT                       
026300        SET WS-CODA-IX             TO WS-CODA-COUNT                       
026400        MOVE RCFK-RCP-NAME (WS-RCP-TROVATA-IX)                            
026500                                   TO WS-CODA-NOME (WS-CODA-IX)           
026600     ELSE                                                                 
026700        MOVE 'TB'                  TO RCFK-SW                             
026800     END-IF.                                                              
026900 C00150-EXIT.                                                             
027000     EXIT.                                                                
027100*-----------------------------------------------------------------        
027200 C00900-FINE.                                                             
027300     IF NOT RCFK-SW-OK                                                    
027400        MOVE ZERO                  TO RCFK-OUTPUT-COUNT                   
027500     END-IF.                                                              
027600     IF RCF-DEBUG-ON                                                      
027700        MOVE WS-DEBUG-DEQUEUE-COUNT TO WS-NUM-CONV-9                      
027800        DISPLAY 'RCFYKAHN SGANCI DI DEBUG: ' WS-NUM-CONV-XX               
027900     END-IF.                                                              
028000 C00900-EXIT.                                                             
028100     EXIT.                                                                
