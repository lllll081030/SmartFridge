000100*================================================================*        
000200*    RCFCKAHN  -  WORK AREA FOR CALL 'RCFYKAHN'                  *        
000300*================================================================*        
000400*   PASSED USING ON THE CALL TO THE SHARED COOKABILITY-RESOLUTION         
000500*   ENGINE (KAHN'S-ALGORITHM TOPOLOGICAL SORT).  BOTH THE NIGHTLY         
000600*   BATCH DRIVER (RCFBT010) AND THE AD-HOC/INTERACTIVE DRIVER             
000700*   (RCFBI020) BUILD RCFK-PAIR-TABLE/RCFK-RECIPE-TABLE/                   
000800*   RCFK-SUPPLY-TABLE BEFORE THE CALL AND READ BACK                       
000900*   RCFK-OUTPUT-TABLE/RCFK-OUTPUT-COUNT AFTER IT.                         
001000*   RCFK-SW COMES BACK 'OK' UNLESS THE TABLES WERE OVERFULL, IN           
001100*   WHICH CASE 'TB' (TABLE-OVERFLOW) IS RETURNED AND THE CALLER           
001200*   ABENDS VIA C09000-ERRORE.                                             
001300*-----------------------------------------------------------------        
001400 01  RCFK-AREA.                                                           
001500     05  RCFK-SW                    PIC X(02).                            
001600         88  RCFK-SW-OK                     VALUE 'OK'.                   
001700         88  RCFK-SW-TABLE-FULL             VALUE 'TB'.                   
001800*                                  - DISTINCT RECIPE/INGREDIENT           
001900*                                    PAIRS (SEASONINGS ALREADY            
002000*                                    EXCLUDED, DUPLICATES ALREADY         
002100*                                    MERGED BY THE CALLER)                
002200     05  RCFK-PAIR-COUNT            PIC S9(05) COMP.                      
002300     05  RCFK-PAIR-TABLE OCCURS 1000 TIMES                                
002400                          INDEXED BY RCFK-PAIR-IX.                        
002500         10  RCFK-PAIR-RECIPE       PIC X(40).                            
002600         10  RCFK-PAIR-INGREDIENT   PIC X(40).                            
002700*                                  - ONE ROW PER DISTINCT RECIPE          
002800     05  RCFK-RECIPE-COUNT          PIC S9(05) COMP.                      
002900     05  RCFK-RECIPE-TABLE OCCURS 300 TIMES                               
003000                           INDEXED BY RCFK-RCP-IX.                        
003100         10  RCFK-RCP-NAME          PIC X(40).                            
003200         10  RCFK-RCP-INDEGREE      PIC S9(05) COMP.                      
003300         10  RCFK-RCP-COOKED-SW     PIC X(01).                            
003400             88  RCFK-RCP-IS-COOKED         VALUE 'Y'.                    
003500         10  RCFK-RCP-QUEUED-SW     PIC X(01).                            
003600             88  RCFK-RCP-IS-QUEUED         VALUE 'Y'.                    
003700*                                  - SEED SUPPLY NAMES                    
003800     05  RCFK-SUPPLY-COUNT          PIC S9(05) COMP.                      
003900     05  RCFK-SUPPLY-TABLE OCCURS 500 TIMES                               
004000                           INDEXED BY RCFK-SUP-IX.                        
004100         10  RCFK-SUPPLY-NAME       PIC X(40).                            
004200*                                  - COOKABLE RECIPES, DISCOVERY          
004300*                                    ORDER                                
004400     05  RCFK-OUTPUT-COUNT          PIC S9(05) COMP.                      
004500     05  RCFK-OUTPUT-TABLE OCCURS 300 TIMES                               
004600                           INDEXED BY RCFK-OUT-IX.                        
004700         10  RCFK-OUT-NAME          PIC X(40).                            
004800     05  FILLER                     PIC X(10).                            
