000100*================================================================*        
000200*    RCFFMISS  -  MISSING-INGREDIENTS REPORT ROW                 *        
000300*================================================================*        
000400*   ONE ROW PER RECIPE PASSED TO RCFBT030, CARRYING THE GAP               
000500*   BETWEEN WHAT THE RECIPE NEEDS (AFTER ALIAS RESOLUTION) AND            
000600*   WHAT IS ON HAND.  THE MISSING-INGREDIENT TABLE IS A FIXED             
000700*   OCCURS 20 - NOT VARIABLE-OCCURS - THE SAME WAY THE OLD                
000800*   CAMPI-EDIT SCREEN TABLE WAS ALWAYS CARRIED AT ITS FULL 20             
000900*   SLOTS REGARDLESS OF HOW MANY WERE ACTUALLY USED.  UNUSED              
001000*   SLOTS ARE LEFT SPACE-FILLED.  MRPT-MISSING-COUNT TELLS THE            
001100*   READER HOW MANY OF THE 20 SLOTS ARE ACTUALLY POPULATED.               
001200*-----------------------------------------------------------------        
001300 01  MRPT-RECORD.                                                         
001400     05  MRPT-RECIPE-NAME           PIC X(40).                            
001500     05  MRPT-TOTAL-REQUIRED        PIC S9(05).                           
001600     05  MRPT-MISSING-COUNT         PIC S9(05).                           
001700     05  MRPT-COVERAGE-PERCENT      PIC S9(03)V9(02) COMP-3.              
001800     05  MRPT-MISSING-INGREDIENT OCCURS 20 TIMES                          
001900                                 INDEXED BY MRPT-MISS-IX.                 
002000         10  MRPT-MISSING-NAME      PIC X(40).                            
002100     05  FILLER                     PIC X(07).                            
